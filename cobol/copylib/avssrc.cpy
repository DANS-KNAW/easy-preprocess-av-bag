000100*----------------------------------------------------------------*
000200* AVSSRC.CPY                                                       AVB
000300* SOURCES MAPPING TABLE RECORD - ONE PER AV MASTER FILE.            AVB
000400* BUILT BY AVS001, READ BY AVC002 AS AN IN-MEMORY TABLE ENTRY.      AVB
000500*----------------------------------------------------------------*
000600* HISTORY OF MODIFICATION:                                         AVB
000700*   1991-04-02 SW  TKT-1140  ORIGINAL LAYOUT FOR DARK ARCHIVE       AVB
000800*                            SOURCES EXTRACT.                      AVB
000900*   1994-11-14 SW  TKT-1977  ADDED SPRINGFIELD (STREAMING) PATH.    AVB
001000*   1999-01-06 RPM TKT-2290  Y2K - NO DATE FIELDS IN THIS RECORD,   AVB
001100*                            REVIEWED, NO CHANGE REQUIRED.          AVB
001200*----------------------------------------------------------------*
001300    01  AVS-SRC-RECORD.
001400        05  AVS-FILE-ID             PIC X(64).
001500        05  AVS-AV-PATH.
001600            10  AVS-AV-PARENT       PIC X(36).
001700            10  AVS-AV-PARENT-SEP   PIC X(01).
001800            10  AVS-AV-REST         PIC X(163).
001900        05  AVS-SPRINGFLD-PATH      PIC X(200).
002000        05  AVS-BAG-PARENT          PIC X(36).
002100        05  FILLER                  PIC X(20).
