000100*----------------------------------------------------------------*
000200* AVSWRK.CPY                                                       AVB
000300* DRIVER CONTROL RECORD (ONE BAG) AND RUN-LEVEL COUNTERS.          AVB
000400* BAGWORK FILE IS BUILT OUTSIDE COBOL BY THE NIGHTLY PROCEDURE     AVB
000500* THAT WALKS THE INPUT DIRECTORY - AVC002 ONLY CONSUMES IT.        AVB
000600*----------------------------------------------------------------*
000700* HISTORY OF MODIFICATION:                                         AVB
000800*   1993-02-18 SW  TKT-1688  ORIGINAL LAYOUT.                       AVB
000900*   1995-10-03 SW  TKT-1980  ADDED BAG-EXISTS-IN-OUTPUT FLAG SO     AVB
001000*                            THE PROCEDURE CAN PRE-FLAG SKIPS.     AVB
001050*   2004-02-17 RPM TKT-3014  BAG-NAME WAS X(60) - FOUR BYTES SHORT AVB
001060*                            OF THE LONGEST NAME THE NIGHTLY       AVB
001070*                            PROCEDURE CAN HAND US.  WIDENED TO    AVB
001080*                            X(64), ABSORBED OUT OF THE FILLER SO  AVB
001090*                            THE RECORD WIDTH THE PROCEDURE BUILT  AVB
001095*                            AROUND DOES NOT CHANGE.               AVB
001100*----------------------------------------------------------------*
001200    01  AVW-BAGWORK.
001300        05  AVW-BAG-PARENT          PIC X(36).
001400        05  AVW-BAG-NAME            PIC X(64).
001600        05  AVW-EXISTS-IN-OUTPUT    PIC X(01).
001700            88  AVW-ALREADY-OUT         VALUE "Y".
001800        05  FILLER                  PIC X(09).
001900*----------------------------------------------------------------*
002000    01  AVW-COUNTERS.
002100        05  AVW-BAGS-READ           PIC S9(7) COMP-3 VALUE ZERO.
002200        05  AVW-BAGS-SKIPPED        PIC S9(7) COMP-3 VALUE ZERO.
002300        05  AVW-BAGS-CONVERTED      PIC S9(7) COMP-3 VALUE ZERO.
002400        05  AVW-BAGS-FAILED         PIC S9(7) COMP-3 VALUE ZERO.
002500        05  AVW-PLACE-REPL-TOT      PIC S9(7) COMP-3 VALUE ZERO.
002600        05  AVW-FILES-REM-TOT       PIC S9(7) COMP-3 VALUE ZERO.
002700        05  AVW-STREAM-ADD-TOT      PIC S9(7) COMP-3 VALUE ZERO.
002800        05  FILLER                  PIC X(04).
002900*----------------------------------------------------------------*
003000    01  AVW-BAG-COUNTERS.
003100        05  AVW-PLACE-REPL-BAG      PIC S9(5) COMP-3 VALUE ZERO.
003200        05  AVW-FILES-REM-BAG       PIC S9(5) COMP-3 VALUE ZERO.
003300        05  AVW-STREAM-ADD-BAG      PIC S9(5) COMP-3 VALUE ZERO.
003400        05  AVW-REVISIONS-BAG       PIC S9(1) COMP-3 VALUE ZERO.
003500        05  FILLER                  PIC X(04).
