000100*----------------------------------------------------------------*
000200* AVSREG.CPY                                                       AVB
000300* FILE-METADATA REGISTER RECORD FOR ONE PAYLOAD FILE OF A BAG.      AVB
000400* ONE RECORD PER FILE LISTED IN A BAG'S FILE-METADATA REGISTER.     AVB
000500*----------------------------------------------------------------*
000600* HISTORY OF MODIFICATION:                                         AVB
000700*   1991-05-20 SW  TKT-1140  ORIGINAL LAYOUT.                       AVB
000800*   1993-08-09 SW  TKT-1690  ADDED REG-HAS-SOURCE MARKER FOR        AVB
000900*                            DARK-ARCHIVE PLACEHOLDER DETECTION.    AVB
001000*   1998-12-02 RPM TKT-2280  Y2K REVIEW - NO DATE FIELDS HERE,      AVB
001100*                            NO CHANGE REQUIRED.                   AVB
001200*----------------------------------------------------------------*
001300    01  AVR-REGISTER.
001400        05  AVR-FILE-ID             PIC X(64).
001500        05  AVR-FILEPATH            PIC X(200).
001600        05  AVR-ACCESSIBLE          PIC X(12).
001700        05  AVR-VISIBLE             PIC X(12).
001800        05  AVR-HAS-SOURCE          PIC X(01).
001900            88  AVR-SOURCE-MARKED       VALUE "Y".
002000        05  AVR-FILE-SIZE           PIC 9(12).
002100        05  FILLER                  PIC X(10).
