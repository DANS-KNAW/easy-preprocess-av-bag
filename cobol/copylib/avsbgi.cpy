000100*----------------------------------------------------------------*
000200* AVSBGI.CPY                                                       AVB
000300* BAG-INFO KEY/VALUE RECORD - BAG LEVEL METADATA.                   AVB
000400*----------------------------------------------------------------*
000500* HISTORY OF MODIFICATION:                                         AVB
000600*   1991-06-11 SW  TKT-1141  ORIGINAL LAYOUT.                       AVB
000700*   1996-02-27 SW  TKT-2010  PADDED RECORD FOR FUTURE KEYS.         AVB
000800*----------------------------------------------------------------*
000900    01  AVB-INFO.
001000        05  AVB-KEY                 PIC X(30).
001100        05  FILLER                  PIC X(02).
001200        05  AVB-VALUE               PIC X(128).
