000100*----------------------------------------------------------------*
000200* AVSDSI.CPY                                                       AVB
000300* DATASET IDENTIFIER RECORD (DOI/URN) FOR A BAG'S DATASET.          AVB
000400*----------------------------------------------------------------*
000500* HISTORY OF MODIFICATION:                                         AVB
000600*   1992-01-15 SW  TKT-1310  ORIGINAL LAYOUT.                       AVB
000700*----------------------------------------------------------------*
000800    01  AVD-IDENT.
000900        05  AVD-ID-TYPE             PIC X(06).
001000        05  FILLER                  PIC X(02).
001100        05  AVD-ID-VALUE            PIC X(128).
