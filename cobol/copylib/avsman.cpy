000100*----------------------------------------------------------------*
000200* AVSMAN.CPY                                                       AVB
000300* MANIFEST RECORD - ONE CHECKSUM ENTRY, PAYLOAD OR TAG REGISTER.    AVB
000400*----------------------------------------------------------------*
000500* HISTORY OF MODIFICATION:                                         AVB
000600*   1991-07-02 SW  TKT-1142  ORIGINAL LAYOUT.                       AVB
000700*   1997-03-19 SW  TKT-2105  WIDENED CHECKSUM FOR SHA-1 OVER MD5.   AVB
000800*   2003-11-06 RPM TKT-2977  CHECKSUM WAS STILL 2 BYTES SHORT OF    AVB
000900*                            THE DARK-ARCHIVE 64-CHAR HEX DIGEST -  AVB
001000*                            WIDENED TO X(64), DROPPED THE FILLER.  AVB
001100*----------------------------------------------------------------*
001200    01  AVM-MANIFEST.
001300        05  AVM-CHECKSUM            PIC X(64).
001400        05  AVM-FILEPATH            PIC X(200).
