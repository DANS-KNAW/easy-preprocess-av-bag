000100*----------------------------------------------------------------*
000200* AVSMSG.CPY                                                       AVB
000300* SHARED ERROR / REJECT LOG LINE - ONE CONDITION PER LINE.         AVB
000400*----------------------------------------------------------------*
000500* HISTORY OF MODIFICATION:                                         AVB
000600*   1991-04-02 SW  TKT-1140  ORIGINAL LAYOUT, MODELED ON THE RRI   AVB
000700*                            ERROR-FILE LAYOUT.                    AVB
000800*----------------------------------------------------------------*
000900    01  AVE-ERRLINE.
001000        05  AVE-BAGID               PIC X(36).
001100        05  FILLER                  PIC X      VALUE SPACE.
001200        05  AVE-FILEID              PIC X(20).
001300        05  FILLER                  PIC X      VALUE SPACE.
001400        05  AVE-CODE                PIC X(10).
001500        05  FILLER                  PIC X      VALUE SPACE.
001600        05  AVE-TEXT                PIC X(50).
001700        05  FILLER                  PIC X(01).
