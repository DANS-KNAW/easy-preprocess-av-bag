000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    AVC002.
000300       AUTHOR.        SWAITE.
000400       INSTALLATION.  CMS - ARCHIVAL SYSTEMS GROUP.
000500       DATE-WRITTEN.  06/18/91.
000600       DATE-COMPILED.
000700       SECURITY.      CMS INTERNAL USE ONLY.
000800*----------------------------------------------------------------*
000900*  AVC002 - NIGHTLY BAG CONVERSION DRIVER                        AVC2
001000*                                                                 AVC2
001100*  DRIVES THE THREE-REVISION BUILD FOR EVERY BAG LISTED IN        AVC2
001200*  BAGWORK.  REVISION 1 SWAPS REAL DARK-ARCHIVE FILES IN FOR      AVC2
001300*  ZERO-LENGTH PLACEHOLDERS.  REVISION 2 STRIPS EVERYTHING WHOSE  AVC2
001400*  RIGHTS ARE NONE/NONE.  REVISION 3 (WHEN THE BAG HAS SPRINGFIELD AVC2
001500*  STREAMING FILES MAPPED) ADDS THE STREAMING COPIES ON TOP OF    AVC2
001600*  REVISION 2.  THE ACTUAL BYTE COPY OF PAYLOAD FILES AND THE     AVC2
001700*  MOVE OF FINISHED BAGS OUT OF STAGING IS DONE BY THE NIGHTLY    AVC2
001800*  PROCEDURE FROM THE DIRECTIVE FILE (COPYDIR) THIS PROGRAM       AVC2
001900*  WRITES - THIS PROGRAM ONLY OWNS THE REGISTER, BAG-INFO AND     AVC2
002000*  MANIFEST RECORDS.  CHECKSUMS THEMSELVES COME OFF THE CKTAB     AVC2
002100*  EXTRACT THAT THE NIGHTLY HASHING UTILITY BUILDS PER BAG.       AVC2
002200*----------------------------------------------------------------*
002300*  CHANGE LOG                                                     AVC2
002400*----------------------------------------------------------------*
002500*   06/18/91  SW   TKT-1140  ORIGINAL PROGRAM - REVISION 1 ONLY.  AVC2
002600*   02/09/92  SW   TKT-1244  ADDED REVISION 2 (NONE/NONE REMOVAL) AVC2
002700*                            AND THE BAG-INFO VERSION CHAIN.      AVC2
002800*   09/14/93  SW   TKT-1502  REG001 WAS OPENED BEFORE A039'S      AVC2
002900*                            STAGING-AREA CHECK RAN, SO A FAILED  AVC2
003000*                            CHECK LEFT AN EMPTY REGISTER FILE    AVC2
003100*                            SITTING IN STAGING.  A039 NOW RUNS   AVC2
003200*                            FIRST.                               AVC2
003300*   11/21/94  SW   TKT-1977  ADDED REVISION 3 FOR SPRINGFIELD     AVC2
003400*                            STREAMING COPIES.                   AVC2
003500*   03/02/95  SW   TKT-1981  FIXED REVISION 3 TO COPY REVISION 2  AVC2
003600*                            INSTEAD OF THE ORIGINAL INPUT BAG -  AVC2
003700*                            WE WERE SHIPPING NONE/NONE FILES     AVC2
003800*                            BACK OUT IN REVISION 3 AND THE       AVC2
003900*                            BAG-INFO CHAIN POINTED AT REVISION 1 AVC2
004000*                            INSTEAD OF REVISION 2.  BOTH FIXED.  AVC2
004100*   06/03/96  SW   TKT-2055  SKIP-IF-ALREADY-IN-OUTPUT CHECK      AVC2
004200*                            ADDED SO A RERUN DOES NOT REDO A     AVC2
004300*                            BAG THAT ALREADY LANDED.             AVC2
004400*   04/11/97  SW   TKT-2118  WS-SRC-TABLE WAS SIZED FOR 200 ROWS, AVC2
004500*                            WHICH WAS TOO SMALL FOR THE LARGER   AVC2
004600*                            AV SERIES BAGS COMING OUT OF THE     AVC2
004700*                            NEW SCANNER.  RAISED TO 2000 ROWS.   AVC2
004800*   10/02/98  SW   TKT-2201  ERRLOG LINES FOR A MISMATCH GAVE     AVC2
004900*                            ONLY THE FIRST FILE-ID THAT FAILED   AVC2
005000*                            TO MATCH - OPERATIONS ASKED FOR      AVC2
005100*                            EVERY MISMATCHED ID, NOT JUST THE    AVC2
005200*                            FIRST, SO B200 NOW LOGS EACH ONE.    AVC2
005300*   01/06/99  RPM  TKT-2290  Y2K REVIEW - CREATED TIMESTAMP ON    AVC2
005400*                            BAG-INFO REWRITTEN AS 4-DIGIT YEAR,  AVC2
005500*                            ISO OFFSET FORMAT.  TESTED AGAINST   AVC2
005600*                            01/01/00 ROLLOVER DATA, OK.          AVC2
005700*   05/19/00  RPM  TKT-2333  WS-PLACE-TABLE AND WS-SPRING-TABLE   AVC2
005800*                            WERE BOTH SIZED FOR 40 ROWS - A      AVC2
005900*                            SPRINGFIELD-HEAVY BAG FROM THE AV    AVC2
006000*                            SERIES BLEW THAT LIMIT SILENTLY AND  AVC2
006100*                            DROPPED ROWS.  RAISED BOTH TO 100    AVC2
006200*                            ROWS.                                AVC2
006300*   08/22/01  RPM  TKT-2410  PLACEHOLDER-MATCH MISMATCHES NOW     AVC2
006400*                            LOG BOTH SIDES OF THE SET DIFFERENCE AVC2
006500*                            INSTEAD OF JUST A COUNT.             AVC2
006600*   07/30/02  RPM  TKT-2501  REG001/002/003 WERE ALL BEING        AVC2
006700*                            ASSIGNED TO THE SAME LOGICAL NAME -  AVC2
006800*                            WORKED BY ACCIDENT BECAUSE ONLY ONE  AVC2
006900*                            REVISION WAS EVER BUILT AT A TIME,   AVC2
007000*                            BUT A SHARED WORKING-STORAGE PATH    AVC2
007100*                            VARIABLE WAS ONE EDIT AWAY FROM      AVC2
007200*                            CROSSING REVISIONS.  GAVE EACH ITS   AVC2
007300*                            OWN WS-PATH-REGnnn FIELD.            AVC2
007400*   11/06/03  RPM  TKT-2977  PAYLOAD/TAG MANIFEST CHECKSUM WAS    AVC2
007500*                            X(62) - TWO BYTES SHORT OF THE       AVC2
007600*                            DARK-ARCHIVE 64-CHAR DIGEST.  WIDENED AVC2
007700*                            ALL SIX INLINE FDs (PMAN/TMAN 1-3)   AVC2
007800*                            TO X(64) AND DROPPED THE FILLER.     AVC2
007900*                            ALSO FOUND THE CKTAB PREFIX TEST IN   AVC2
008000*                            F100/F150 WAS COMPARING AGAINST      AVC2
008100*                            UPPERCASE "DATA/"/"TAGM" BUT REAL    AVC2
008200*                            PATHS ARE LOWERCASE - NO FILE WAS    AVC2
008300*                            EVER CLASSIFIED AS PAYLOAD.  FIXED   AVC2
008400*                            TO LOWERCASE.                        AVC2
008500*   11/14/03  RPM  TKT-2977  REVISION 3'S IS-VERSION-OF WAS       AVC2
008600*                            BUILDING OFF THE SAME PREV-PARENT-ID AVC2
008700*                            REVISION 2 USED, SO IT CHAINED BACK  AVC2
008800*                            TO THE ORIGINAL BAG INSTEAD OF       AVC2
008900*                            REVISION 2.  TAGGED REVISION 2'S ID  AVC2
009000*                            SEPARATELY (WS-NEW-PARENT-ID) SO     AVC2
009100*                            REVISION 3 POINTS AT REVISION 2.     AVC2
009200*   02/17/04  RPM  TKT-3014  F100 WAS REREADING THE ORIGINAL      AVC2
009300*                            BAG'S CHECKSUMS.TXT FOR REVISION 3,  AVC2
009400*                            SO REVISION 3'S MANIFESTS CAME OUT   AVC2
009500*                            IDENTICAL TO REVISION 1'S - NONE/    AVC2
009600*                            NONE REMOVALS WERE BACK AND NO       AVC2
009700*                            STREAMING FILE EVER MADE THE TAG OR  AVC2
009800*                            PAYLOAD REGISTER.  REVISION 3 NOW    AVC2
009900*                            CARRIES REVISION 2'S OWN MANIFEST    AVC2
010000*                            FORWARD (F170) AND ADDS ONE ENTRY    AVC2
010100*                            PER STREAMING FILE OFF THE SPRING-   AVC2
010200*                            FIELD SOURCE'S OWN CHECKSUM.  WHILE   AVC2
010300*                            IN THERE, FOUND THE DEST-NAME BUILD  AVC2
010400*                            STRINGING "-STREAMING." IN UPPER     AVC2
010500*                            CASE - DARK-ARCHIVE PATHS ARE ALL    AVC2
010600*                            LOWERCASE, SO THIS WAS PRODUCING A   AVC2
010700*                            FILENAME NO LOOKUP WOULD EVER MATCH. AVC2
010800*                            FIXED TO LOWERCASE.                  AVC2
010900*   02/24/04  RPM  TKT-3029  E190-WRITE-BGI-OUT TESTED THE        AVC2
011000*                            REVISIONS FLAG BEFORE A100 EVER SET  AVC2
011100*                            IT FOR THE BAG IN PROGRESS, SO       AVC2
011200*                            BGI002 AND BGI003 CAME OUT SWAPPED   AVC2
011300*                            ON EVERY BAG WITH A REVISION 3, AND  AVC2
011400*                            A BAG WITHOUT ONE GOT A REV3-BAGINFO AVC2
011500*                            FILE INSTEAD OF A REV2 ONE.  TEST    AVC2
011600*                            RE-WRITTEN TO MATCH F100'S TIMING.   AVC2
011700*                            ALSO FOUND THREE MOVE STATEMENTS IN  AVC2
011800*                            THE ERROR-LOGGING CODE (B202, B207,  AVC2
011900*                            D105) TRYING TO SPLIT ONE MESSAGE    AVC2
012000*                            ACROSS TWO LITERALS WITHOUT A        AVC2
012100*                            CONTINUATION DASH IN COLUMN 7 - THIS AVC2
012200*                            NEVER COMPILED, IT JUST NEVER GOT    AVC2
012300*                            EXERCISED BECAUSE THE MISMATCH PATHS AVC2
012400*                            ARE RARE.  RECAST AS STRING/         AVC2
012500*                            DELIMITED BY SIZE, LIKE D105 ALREADY AVC2
012600*                            DOES FOR THE COPYDIR LINE BELOW.     AVC2
012700*   1978-1995: SEE THE OLD SOURCE LIBRARY FOR THE RANGE-FILE      AVC2
012800*   PREDECESSOR THIS PROGRAM REPLACED; NOTES BELOW ARE FOR AVC002 AVC2
012900*   ITSELF, WHICH DID NOT EXIST UNTIL THE 1991 REWRITE ABOVE.     AVC2
013000*----------------------------------------------------------------*
013100*  OPERATING NOTES                                                AVC2
013200*----------------------------------------------------------------*
013300*  THIS JOB RUNS AFTER THE NIGHTLY DIRECTORY WALK AND BEFORE THE  AVC2
013400*  NIGHTLY COPYDIR STEP.  THE DIRECTORY WALK BUILDS SRCTAB AND    AVC2
013500*  BAGWORK; THIS PROGRAM NEVER TOUCHES A FILE'S BYTES DIRECTLY -  AVC2
013600*  IT ONLY DECIDES WHAT BELONGS WHERE AND WRITES THE COPYDIR      AVC2
013700*  DIRECTIVES THE MOVE STEP ACTS ON AFTERWARD.  IF THIS JOB       AVC2
013800*  ABENDS PARTWAY THROUGH A BAG, THE STAGING AREA IS LEFT WITH    AVC2
013900*  WHATEVER REVISIONS GOT BUILT BEFORE THE ABEND - A039 CHECKS    AVC2
014000*  FOR THAT ON THE NEXT RUN AND REFUSES TO START UNTIL SOMEONE    AVC2
014100*  CLEARS IT BY HAND.  DO NOT RERUN THIS JOB AGAINST A STAGING    AVC2
014200*  AREA THAT STILL HAS FILES IN IT WITHOUT CHECKING WHY FIRST.    AVC2
014300*                                                                 AVC2
014400*  A BAG THAT IS ALREADY MARKED EXISTS-IN-OUTPUT IN BAGWORK IS    AVC2
014500*  SKIPPED OUTRIGHT (SEE A100) SO A RERUN OF A PARTIALLY-FINISHED AVC2
014600*  NIGHT DOES NOT REDO WORK THE OUTPUT DIRECTORY ALREADY HAS.     AVC2
014700*  THAT FLAG IS SET BY THE NIGHTLY PROCEDURE, NOT BY THIS JOB.    AVC2
014800*----------------------------------------------------------------*
014900*  RETENTION / AUDIT NOTES                                       AVC2
015000*----------------------------------------------------------------*
015100*  RUNRPT AND ERRLOG ARE BOTH APPENDED TO THE AUDIT SHELF AFTER   AVC2
015200*  EACH RUN BY THE NIGHTLY PROCEDURE - NEITHER IS TRUNCATED HERE. AVC2
015300*  IF A BAG SHOWS UP "MISMATCH" OR "FATAL" MORE THAN ONCE ACROSS  AVC2
015400*  SEVERAL NIGHTS, SOMETHING UPSTREAM OF THIS JOB IS FEEDING IT   AVC2
015500*  BAD DATA - CHECK THE DIRECTORY WALK'S OWN LOG BEFORE ASSUMING  AVC2
015600*  THE BUG IS IN HERE.  THE CONTROL TOTALS ON THE LAST REPORT     AVC2
015700*  LINE ARE WHAT OPERATIONS READS OFF THE OVERNIGHT PRINTOUT -    AVC2
015800*  KEEP THEIR COLUMN ORDER STABLE, THEY HAVE BEEN ASKED FOR BY    AVC2
015900*  POSITION MORE THAN ONCE.                                      AVC2
016000*----------------------------------------------------------------*
016100*  WHY THREE REVISIONS                                           AVC2
016200*----------------------------------------------------------------*
016300*  REVISION 1 IS WHAT THE DARK ARCHIVE ACTUALLY HOLDS - REAL      AVC2
016400*  BYTES WHERE THE ORIGINAL DEPOSIT HAD ZERO-LENGTH PLACEHOLDERS. AVC2
016500*  REVISION 2 IS WHAT GOES TO A PRESERVATION PARTNER WHO AGREED   AVC2
016600*  TO HOLD THE BAG BUT NOT TO HOLD ANYTHING MARKED NONE/NONE.     AVC2
016700*  REVISION 3 IS WHAT SPRINGFIELD GETS - REVISION 2 PLUS THE      AVC2
016800*  STREAMING-QUALITY COPIES THEY ASKED TO RECEIVE ALONGSIDE THE   AVC2
016900*  PRESERVATION MASTERS.  A BAG WITHOUT A SPRINGFIELD MAPPING     AVC2
017000*  NEVER GETS A REVISION 3 AT ALL - THAT IS NORMAL, NOT AN ERROR. AVC2
017100*----------------------------------------------------------------*
017200       ENVIRONMENT DIVISION.
017300       CONFIGURATION SECTION.
017400       SOURCE-COMPUTER. IBM-PC.
017500       OBJECT-COMPUTER. IBM-PC.
017600       SPECIAL-NAMES.
017700           C01 IS TOP-OF-FORM
017800           CLASS AVC-ALPHA-CLASS IS "A" THRU "Z"
017900           UPSI-1 ON STATUS IS AVC-TEST-RUN-SW
018000           UPSI-1 OFF STATUS IS AVC-PROD-RUN-SW.
018100       INPUT-OUTPUT SECTION.
018200       FILE-CONTROL.
018300
018400*  SOURCE-REGISTER EXTRACT - ONE ROW PER DARK-ARCHIVE FILE MAPPED
018500*    TO A PLACEHOLDER, ACROSS ALL BAGS IN THE RUN.
018600           SELECT SRCTAB   ASSIGN TO "S24"
018700               ORGANIZATION IS LINE SEQUENTIAL
018800               FILE STATUS IS FS-SRCTAB.
018900
019000*  DRIVER CONTROL FILE - ONE ROW PER BAG TO BE CONVERTED THIS RUN,
019100*    BUILT BY THE NIGHTLY PROCEDURE.
019200           SELECT BAGWORK  ASSIGN TO "S50"
019300               ORGANIZATION IS LINE SEQUENTIAL
019400               FILE STATUS IS FS-BAGWORK.
019500
019600*  STAGING-AREA EMPTY CHECK, READ ONCE AT START OF RUN.
019700           SELECT STGCHK   ASSIGN TO "S51"
019800               ORGANIZATION IS LINE SEQUENTIAL
019900               FILE STATUS IS FS-STGCHK.
020000
020100*  CONTROL REPORT - HEADING, ONE DETAIL LINE PER BAG, TOTALS AT THE
020200*    END.
020300           SELECT RUNRPT   ASSIGN TO "S60"
020400               ORGANIZATION IS LINE SEQUENTIAL
020500               FILE STATUS IS FS-RUNRPT.
020600
020700*  ERROR LOG - ONE LINE PER MISMATCH, FATAL, OR SKIP CONDITION.
020800           SELECT ERRLOG   ASSIGN TO "S61"
020900               ORGANIZATION IS LINE SEQUENTIAL
021000               FILE STATUS IS FS-ERRLOG.
021100
021200*  ORIGINAL BAG'S OWN CHECKSUM REGISTER, READ-ONLY.
021300           SELECT REGORG   ASSIGN TO WS-PATH-REGORG
021400               ORGANIZATION IS LINE SEQUENTIAL
021500               FILE STATUS IS FS-REGORG.
021600
021700*  REVISION 1 CHECKSUM REGISTER, WRITTEN FRESH FOR THIS BAG.
021800           SELECT REG001   ASSIGN TO WS-PATH-REG001
021900               ORGANIZATION IS LINE SEQUENTIAL
022000               FILE STATUS IS FS-REG001.
022100
022200*  REVISION 2 CHECKSUM REGISTER, CARRIED FORWARD FROM REVISION 1.
022300           SELECT REG002   ASSIGN TO WS-PATH-REG002
022400               ORGANIZATION IS LINE SEQUENTIAL
022500               FILE STATUS IS FS-REG002.
022600
022700*  REVISION 3 CHECKSUM REGISTER, CARRIED FORWARD FROM REVISION 2.
022800           SELECT REG003   ASSIGN TO WS-PATH-REG003
022900               ORGANIZATION IS LINE SEQUENTIAL
023000               FILE STATUS IS FS-REG003.
023100
023200*  ORIGINAL BAG-INFO FILE, READ-ONLY.
023300           SELECT BGIORG   ASSIGN TO WS-PATH-BGIORG
023400               ORGANIZATION IS LINE SEQUENTIAL
023500               FILE STATUS IS FS-BGIORG.
023600
023700*  REVISION 1 BAG-INFO FILE.
023800           SELECT BGI001   ASSIGN TO WS-PATH-BGI001
023900               ORGANIZATION IS LINE SEQUENTIAL
024000               FILE STATUS IS FS-BGI001.
024100
024200*  REVISION 2 BAG-INFO FILE.
024300           SELECT BGI002   ASSIGN TO WS-PATH-BGI002
024400               ORGANIZATION IS LINE SEQUENTIAL
024500               FILE STATUS IS FS-BGI002.
024600
024700*  REVISION 3 BAG-INFO FILE.
024800           SELECT BGI003   ASSIGN TO WS-PATH-BGI003
024900               ORGANIZATION IS LINE SEQUENTIAL
025000               FILE STATUS IS FS-BGI003.
025100
025200*  DARK-ARCHIVE IDENTIFIER EXTRACT (BASE-DOI/BASE-URN) FOR THIS
025300*    BAG.
025400           SELECT DSIIN    ASSIGN TO WS-PATH-DSIIN
025500               ORGANIZATION IS LINE SEQUENTIAL
025600               FILE STATUS IS FS-DSIIN.
025700
025800*  NIGHTLY HASHING UTILITY'S CHECKSUM EXTRACT FOR THIS BAG.
025900           SELECT CKTAB    ASSIGN TO WS-PATH-CKTAB
026000               ORGANIZATION IS LINE SEQUENTIAL
026100               FILE STATUS IS FS-CKTAB.
026200
026300*  REVISION 1 PAYLOAD MANIFEST.
026400           SELECT PMAN001  ASSIGN TO WS-PATH-PMAN001
026500               ORGANIZATION IS LINE SEQUENTIAL
026600               FILE STATUS IS FS-PMAN001.
026700
026800*  REVISION 1 TAG MANIFEST.
026900           SELECT TMAN001  ASSIGN TO WS-PATH-TMAN001
027000               ORGANIZATION IS LINE SEQUENTIAL
027100               FILE STATUS IS FS-TMAN001.
027200
027300*  REVISION 2 PAYLOAD MANIFEST.
027400           SELECT PMAN002  ASSIGN TO WS-PATH-PMAN002
027500               ORGANIZATION IS LINE SEQUENTIAL
027600               FILE STATUS IS FS-PMAN002.
027700
027800*  REVISION 2 TAG MANIFEST.
027900           SELECT TMAN002  ASSIGN TO WS-PATH-TMAN002
028000               ORGANIZATION IS LINE SEQUENTIAL
028100               FILE STATUS IS FS-TMAN002.
028200
028300*  REVISION 3 PAYLOAD MANIFEST.
028400           SELECT PMAN003  ASSIGN TO WS-PATH-PMAN003
028500               ORGANIZATION IS LINE SEQUENTIAL
028600               FILE STATUS IS FS-PMAN003.
028700
028800*  REVISION 3 TAG MANIFEST.
028900           SELECT TMAN003  ASSIGN TO WS-PATH-TMAN003
029000               ORGANIZATION IS LINE SEQUENTIAL
029100               FILE STATUS IS FS-TMAN003.
029200
029300*  COPY DIRECTIVES FOR THE NIGHTLY PROCEDURE'S FILE-MOVE STEP.
029400           SELECT COPYDIR  ASSIGN TO WS-PATH-COPYDIR
029500               ORGANIZATION IS LINE SEQUENTIAL
029600               FILE STATUS IS FS-COPYDIR.
029700
029800       DATA DIVISION.
029900       FILE SECTION.
030000
030100       FD  SRCTAB   LABEL RECORDS ARE STANDARD.
030200           COPY AVSSRC.CPY IN "CMS.COPYLIB".
030300
030400       FD  BAGWORK  LABEL RECORDS ARE STANDARD.
030500           COPY AVSWRK.CPY IN "CMS.COPYLIB".
030600
030700       FD  STGCHK   LABEL RECORDS ARE STANDARD.
030800*  STAGING-AREA SANITY-CHECK RECORD - JUST CONFIRMS THE
030900*    DIRECTORY IS EMPTY.
031000       01  STGCHK-RECORD.
031100           05  STG-EMPTY-FLAG          PIC X(01).
031200               88  STG-IS-EMPTY            VALUE "Y".
031300           05  FILLER                  PIC X(19).
031400
031500       FD  RUNRPT   LABEL RECORDS ARE STANDARD.
031600*  ONE PRINT LINE OF THE CONTROL REPORT.
031700       01  RUNRPT-LINE                 PIC X(132).
031800
031900       FD  ERRLOG   LABEL RECORDS ARE STANDARD.
032000           COPY AVSMSG.CPY IN "CMS.COPYLIB".
032100
032200       FD  REGORG   LABEL RECORDS ARE STANDARD.
032300           COPY AVSREG.CPY IN "CMS.COPYLIB".
032400
032500       FD  REG001   LABEL RECORDS ARE STANDARD.
032600*  REVISION 1 CHECKSUM-REGISTER RECORD.
032700       01  REG001-RECORD.
032800           05  AVR1-FILE-ID            PIC X(64).
032900           05  AVR1-FILEPATH           PIC X(200).
033000           05  AVR1-ACCESSIBLE         PIC X(12).
033100           05  AVR1-VISIBLE            PIC X(12).
033200           05  AVR1-HAS-SOURCE         PIC X(01).
033300           05  AVR1-FILE-SIZE          PIC 9(12).
033400           05  FILLER                  PIC X(10).
033500
033600       FD  REG002   LABEL RECORDS ARE STANDARD.
033700*  REVISION 2 CHECKSUM-REGISTER RECORD.
033800       01  REG002-RECORD.
033900           05  AVR2-FILE-ID            PIC X(64).
034000           05  AVR2-FILEPATH           PIC X(200).
034100           05  AVR2-ACCESSIBLE         PIC X(12).
034200           05  AVR2-VISIBLE            PIC X(12).
034300           05  AVR2-HAS-SOURCE         PIC X(01).
034400           05  AVR2-FILE-SIZE          PIC 9(12).
034500           05  FILLER                  PIC X(10).
034600
034700       FD  REG003   LABEL RECORDS ARE STANDARD.
034800*  REVISION 3 CHECKSUM-REGISTER RECORD.
034900       01  REG003-RECORD.
035000           05  AVR3-FILE-ID            PIC X(64).
035100           05  AVR3-FILEPATH           PIC X(200).
035200           05  AVR3-ACCESSIBLE         PIC X(12).
035300           05  AVR3-VISIBLE            PIC X(12).
035400           05  AVR3-HAS-SOURCE         PIC X(01).
035500           05  AVR3-FILE-SIZE          PIC 9(12).
035600           05  FILLER                  PIC X(10).
035700
035800       FD  BGIORG   LABEL RECORDS ARE STANDARD.
035900           COPY AVSBGI.CPY IN "CMS.COPYLIB".
036000
036100       FD  BGI001   LABEL RECORDS ARE STANDARD.
036200*  ORIGINAL BAG-INFO LINE, READ-ONLY INPUT.
036300       01  BGI001-RECORD.
036400           05  AVB1-KEY                PIC X(30).
036500           05  FILLER                  PIC X(02).
036600           05  AVB1-VALUE              PIC X(128).
036700
036800       FD  BGI002   LABEL RECORDS ARE STANDARD.
036900*  REVISION 2 BAG-INFO OUTPUT LINE.
037000       01  BGI002-RECORD.
037100           05  AVB2-KEY                PIC X(30).
037200           05  FILLER                  PIC X(02).
037300           05  AVB2-VALUE              PIC X(128).
037400
037500       FD  BGI003   LABEL RECORDS ARE STANDARD.
037600*  REVISION 3 BAG-INFO OUTPUT LINE.
037700       01  BGI003-RECORD.
037800           05  AVB3-KEY                PIC X(30).
037900           05  FILLER                  PIC X(02).
038000           05  AVB3-VALUE              PIC X(128).
038100
038200       FD  DSIIN    LABEL RECORDS ARE STANDARD.
038300           COPY AVSDSI.CPY IN "CMS.COPYLIB".
038400
038500       FD  CKTAB    LABEL RECORDS ARE STANDARD.
038600*  ONE ROW OF THE NIGHTLY HASHING UTILITY'S PER-BAG CHECKSUM
038700*    EXTRACT.
038800       01  CKTAB-RECORD.
038900           05  CKT-FILEPATH            PIC X(200).
039000           05  CKT-CHECKSUM            PIC X(64).
039100           05  FILLER                  PIC X(01).
039200*  FIELD-LEVEL VIEW OF CKTAB-RECORD FOR THE PAYLOAD/TAG
039300*    PREFIX TEST.
039400       01  CKTAB-RECORD-SPLIT REDEFINES CKTAB-RECORD.
039500           05  CKT-FP-PREFIX5          PIC X(05).
039600           05  FILLER                  PIC X(195).
039700           05  FILLER                  PIC X(64).
039800           05  FILLER                  PIC X(01).
039900
040000       FD  PMAN001  LABEL RECORDS ARE STANDARD.
040100*  REVISION 1 PAYLOAD MANIFEST LINE.
040200       01  PMAN001-RECORD.
040300           05  AVMP1-CHECKSUM          PIC X(64).
040400           05  AVMP1-FILEPATH          PIC X(200).
040500
040600       FD  TMAN001  LABEL RECORDS ARE STANDARD.
040700*  REVISION 1 TAG MANIFEST LINE.
040800       01  TMAN001-RECORD.
040900           05  AVMT1-CHECKSUM          PIC X(64).
041000           05  AVMT1-FILEPATH          PIC X(200).
041100
041200       FD  PMAN002  LABEL RECORDS ARE STANDARD.
041300*  REVISION 2 PAYLOAD MANIFEST LINE.
041400       01  PMAN002-RECORD.
041500           05  AVMP2-CHECKSUM          PIC X(64).
041600           05  AVMP2-FILEPATH          PIC X(200).
041700
041800       FD  TMAN002  LABEL RECORDS ARE STANDARD.
041900*  REVISION 2 TAG MANIFEST LINE.
042000       01  TMAN002-RECORD.
042100           05  AVMT2-CHECKSUM          PIC X(64).
042200           05  AVMT2-FILEPATH          PIC X(200).
042300
042400       FD  PMAN003  LABEL RECORDS ARE STANDARD.
042500*  REVISION 3 PAYLOAD MANIFEST LINE.
042600       01  PMAN003-RECORD.
042700           05  AVMP3-CHECKSUM          PIC X(64).
042800           05  AVMP3-FILEPATH          PIC X(200).
042900
043000       FD  TMAN003  LABEL RECORDS ARE STANDARD.
043100*  REVISION 3 TAG MANIFEST LINE.
043200       01  TMAN003-RECORD.
043300           05  AVMT3-CHECKSUM          PIC X(64).
043400           05  AVMT3-FILEPATH          PIC X(200).
043500
043600       FD  COPYDIR  LABEL RECORDS ARE STANDARD.
043700*  ONE DIRECTIVE LINE FOR THE NIGHTLY PROCEDURE'S COPYDIR
043800*    STEP - THIS PROGRAM NEVER TOUCHES BYTES ITSELF.
043900       01  COPYDIR-LINE                PIC X(240).
044000
044100       WORKING-STORAGE SECTION.
044200
044300*----------------------------------------------------------------*
044400*  NAMING NOTES                                                  AVC2
044500*----------------------------------------------------------------*
044600*  WS- IS THE USUAL SHOP WORKING-STORAGE PREFIX.  FS- HOLDERS    AVC2
044700*  PAIR ONE-FOR-ONE WITH THE SELECT CLAUSES ABOVE.  A TABLE'S    AVC2
044800*  -COUNT FIELD IS THE NUMBER OF ROWS CURRENTLY LOADED, NOT THE  AVC2
044900*  OCCURS LIMIT - NEVER TEST AN OCCURS LIMIT IN THE PROCEDURE    AVC2
045000*  DIVISION, TEST THE -COUNT FIELD.  SUBSCRIPTS ARE INDEXED BY   AVC2
045100*  NAME (SX, RX, PX, GX, AND SO ON) RATHER THAN SHARED, SO TWO   AVC2
045200*  NESTED SCANS NEVER STEP ON EACH OTHER'S POSITION.  WS-SCAN-SUB AVC2
045300*  IS THE ONE EXCEPTION - IT IS THE RETURN VALUE OF A FIND       AVC2
045400*  PARAGRAPH (ZERO MEANS NOT FOUND) AND MUST BE RESET BY THE     AVC2
045500*  CALLER BEFORE EACH CALL, NOT BY THE FIND PARAGRAPH ITSELF.    AVC2
045600*----------------------------------------------------------------*
045700
045800*----------------------------------------------------------------*
045900*  FILE STATUS HOLDERS                                          AVC2
046000*----------------------------------------------------------------*
046100       01  FS-SRCTAB   PIC XX.   01  FS-BAGWORK  PIC XX.
046200       01  FS-STGCHK   PIC XX.   01  FS-RUNRPT   PIC XX.
046300       01  FS-ERRLOG   PIC XX.   01  FS-REGORG   PIC XX.
046400       01  FS-REG001   PIC XX.   01  FS-REG002   PIC XX.
046500       01  FS-REG003   PIC XX.   01  FS-BGIORG   PIC XX.
046600       01  FS-BGI001   PIC XX.   01  FS-BGI002   PIC XX.
046700       01  FS-BGI003   PIC XX.   01  FS-DSIIN    PIC XX.
046800       01  FS-CKTAB    PIC XX.   01  FS-PMAN001  PIC XX.
046900       01  FS-TMAN001  PIC XX.   01  FS-PMAN002  PIC XX.
047000       01  FS-TMAN002  PIC XX.   01  FS-PMAN003  PIC XX.
047100       01  FS-TMAN003  PIC XX.   01  FS-COPYDIR  PIC XX.
047200
047300*----------------------------------------------------------------*
047400*  PER-BAG DYNAMIC FILE PATHS.  THE STAGING/INPUT/OUTPUT BASE    AVC2
047500*  DIRECTORIES ARE SHOP-STANDARD LOGICAL NAMES, THE REST OF THE   AVC2
047600*  PATH IS BUILT FROM THE BAG-PARENT UUID READ OFF BAGWORK.      AVC2
047700*----------------------------------------------------------------*
047800       01  WS-INPUT-BASE               PIC X(20) VALUE "AVINDIR".
047900*  LOGICAL NAME OF THE STAGING ROOT WHERE REVISIONS ARE
048000*    BUILT.
048100       01  WS-STAGE-BASE               PIC X(20) VALUE "AVSTAGE".
048200*  LOGICAL NAME OF THE FINISHED-BAG OUTPUT ROOT.
048300       01  WS-OUTPUT-BASE              PIC X(20) VALUE "AVOUTDIR".
048400
048500       01  WS-PATH-REGORG              PIC X(200).
048600       01  WS-PATH-REG001              PIC X(200).
048700       01  WS-PATH-REG002              PIC X(200).
048800       01  WS-PATH-REG003              PIC X(200).
048900       01  WS-PATH-BGIORG              PIC X(200).
049000       01  WS-PATH-BGI001              PIC X(200).
049100       01  WS-PATH-BGI002              PIC X(200).
049200       01  WS-PATH-BGI003              PIC X(200).
049300       01  WS-PATH-DSIIN               PIC X(200).
049400       01  WS-PATH-CKTAB               PIC X(200).
049500       01  WS-PATH-PMAN001             PIC X(200).
049600       01  WS-PATH-TMAN001             PIC X(200).
049700       01  WS-PATH-PMAN002             PIC X(200).
049800       01  WS-PATH-TMAN002             PIC X(200).
049900       01  WS-PATH-PMAN003             PIC X(200).
050000       01  WS-PATH-TMAN003             PIC X(200).
050100       01  WS-PATH-COPYDIR             PIC X(200).
050200
050300*----------------------------------------------------------------*
050400*  A PATH IS BUILT AS BASE / PARENT-UUID / SUFFIX.  REDEFINED SO  AVC2
050500*  THE THREE PIECES CAN BE MOVED INTO THE SAME AREA AND STRUNG   AVC2
050600*  TOGETHER WITHOUT A FRESH WORKING FIELD PER FILE.              AVC2
050700*----------------------------------------------------------------*
050800       01  WS-PATH-BUILD               PIC X(200).
050900*  FIELD-LEVEL VIEW OF WS-PATH-BUILD SO A105 CAN FIND ITS OWN
051000*    LENGTH.
051100       01  WS-PATH-BUILD-SPLIT REDEFINES WS-PATH-BUILD.
051200           05  WS-PB-BASE              PIC X(20).
051300           05  WS-PB-SLASH1            PIC X(01).
051400           05  WS-PB-PARENT            PIC X(36).
051500           05  WS-PB-SLASH2            PIC X(01).
051600           05  WS-PB-SUFFIX            PIC X(40).
051700           05  FILLER                  PIC X(102).
051800
051900*----------------------------------------------------------------*
052000*  RUN AND PER-BAG COUNTERS, AND THE BAGWORK CONTROL RECORD.     AVC2
052100*----------------------------------------------------------------*
052200       01  WS-CUR-BAG.
052300           05  WS-CUR-BAG-PARENT       PIC X(36).
052400           05  WS-CUR-BAG-NAME         PIC X(64).
052500           05  WS-CUR-BAG-EXISTS-IN-OUTPUT PIC X(01).
052600               88  WS-CUR-BAG-ALREADY-OUT      VALUE "Y".
052700           05  FILLER                  PIC X(09).
052800
052900           COPY AVSWRK.CPY IN "CMS.COPYLIB".
053000
053100*  SET TO Y BY B200 IF THE PLACEHOLDER/SOURCE CROSS-CHECK
053200*    FAILS.
053300       01  WS-BAG-MISMATCH-SW          PIC X VALUE "N".
053400           88  WS-BAG-MISMATCH             VALUE "Y".
053500*  SET TO Y ANYWHERE A CONDITION MAKES THE BAG UNUSABLE.
053600       01  WS-BAG-FATAL-SW             PIC X VALUE "N".
053700           88  WS-BAG-IS-FATAL             VALUE "Y".
053800*  SET TO Y BY A110 WHEN THIS BAG HAS AT LEAST ONE
053900*    SPRINGFIELD MAPPING ROW - DRIVES WHETHER REVISION 3 IS
054000*    BUILT AT ALL.
054100       01  WS-HAS-SPRINGFIELD-SW       PIC X VALUE "N".
054200           88  WS-HAS-SPRINGFIELD          VALUE "Y".
054300*  END OF BAGWORK DETECTED.
054400       01  WS-EOF-BAGWORK-SW           PIC X VALUE "N".
054500           88  WS-EOF-BAGWORK              VALUE "Y".
054600
054700*----------------------------------------------------------------*
054800*  RUN-WIDE SOURCES TABLE, LOADED ONCE FROM SRCTAB.              AVC2
054900*----------------------------------------------------------------*
055000       01  WS-SRC-TABLE.
055100           05  WS-SRC-ENTRY OCCURS 2000 TIMES INDEXED BY SX.
055200               10  WS-SRC-FILE-ID      PIC X(64).
055300               10  WS-SRC-AV-PATH      PIC X(200).
055400               10  WS-SRC-SPRING-PATH  PIC X(200).
055500               10  WS-SRC-BAG-PARENT   PIC X(36).
055600*  ROW COUNT FOR WS-SRC-TABLE.
055700       01  WS-SRC-COUNT                PIC S9(4) COMP VALUE ZERO.
055800
055900*----------------------------------------------------------------*
056000*  PER-BAG REGISTER TABLE - BUILT BY B100, MUTATED BY C100/D100,  AVC2
056100*  WRITTEN OUT BY THE REVISION PARAGRAPHS.                       AVC2
056200*----------------------------------------------------------------*
056300       01  WS-REG-TABLE.
056400           05  WS-REG-ENTRY OCCURS 300 TIMES INDEXED BY RX.
056500               10  WS-REG-FILE-ID      PIC X(64).
056600               10  WS-REG-FILEPATH     PIC X(200).
056700               10  WS-REG-ACCESSIBLE   PIC X(12).
056800               10  WS-REG-VISIBLE      PIC X(12).
056900               10  WS-REG-SIZE         PIC 9(12).
057000               10  WS-REG-ACTIVE-SW    PIC X VALUE "Y".
057100                   88  WS-REG-IS-ACTIVE     VALUE "Y".
057200               10  WS-REG-PLACE-SW     PIC X VALUE "N".
057300                   88  WS-REG-IS-PLACE      VALUE "Y".
057400*  ROW COUNT FOR WS-REG-TABLE.
057500       01  WS-REG-COUNT                PIC S9(5) COMP VALUE ZERO.
057600
057700*  REVISION 2 REGISTER ROWS BUILT BY A300/C100.
057800       01  WS-REG2-TABLE.
057900           05  WS-REG2-ENTRY OCCURS 300 TIMES INDEXED BY R2X.
058000               10  WS-REG2-FILE-ID     PIC X(64).
058100               10  WS-REG2-FILEPATH    PIC X(200).
058200               10  WS-REG2-ACCESSIBLE  PIC X(12).
058300               10  WS-REG2-VISIBLE     PIC X(12).
058400               10  WS-REG2-SIZE        PIC 9(12).
058500*  ROW COUNT FOR WS-REG2-TABLE.
058600       01  WS-REG2-COUNT               PIC S9(5) COMP VALUE ZERO.
058700
058800*  REVISION 3 REGISTER ROWS BUILT BY A400.
058900       01  WS-REG3-TABLE.
059000           05  WS-REG3-ENTRY OCCURS 300 TIMES INDEXED BY R3X.
059100               10  WS-REG3-FILE-ID     PIC X(64).
059200               10  WS-REG3-FILEPATH    PIC X(200).
059300               10  WS-REG3-ACCESSIBLE  PIC X(12).
059400               10  WS-REG3-VISIBLE     PIC X(12).
059500               10  WS-REG3-SIZE        PIC 9(12).
059600*  ROW COUNT FOR WS-REG3-TABLE.
059700       01  WS-REG3-COUNT               PIC S9(5) COMP VALUE ZERO.
059800
059900*----------------------------------------------------------------*
060000*  PLACEHOLDER ID/DESTINATION MAP BUILT BY B100, CONSUMED BY      AVC2
060100*  B200 AND A200.                                                AVC2
060200*----------------------------------------------------------------*
060300       01  WS-PLACE-TABLE.
060400           05  WS-PLACE-ENTRY OCCURS 100 TIMES INDEXED BY PX.
060500               10  WS-PLACE-ID         PIC X(64).
060600               10  WS-PLACE-DEST       PIC X(200).
060700               10  WS-PLACE-REGIDX     PIC S9(5) COMP.
060800*  ROW COUNT FOR WS-PLACE-TABLE.
060900       01  WS-PLACE-COUNT              PIC S9(5) COMP VALUE ZERO.
061000
061100*----------------------------------------------------------------*
061200*  REMOVED-PATH LIST BUILT BY C100, CONSUMED BY THE REMOVAL       AVC2
061300*  VARIANT OF MANIFEST-UPDATE.                                   AVC2
061400*----------------------------------------------------------------*
061500       01  WS-REMOVED-TABLE.
061600           05  WS-REMOVED-PATH OCCURS 300 TIMES
061700                   INDEXED BY WX             PIC X(200).
061800*  ROW COUNT FOR WS-REMOVED-TABLE.
061900       01  WS-REMOVED-COUNT            PIC S9(5) COMP VALUE ZERO.
062000
062100*----------------------------------------------------------------*
062200*  SPRINGFIELD MAP FOR THE CURRENT BAG, FILTERED FROM WS-SRC-     AVC2
062300*  TABLE ON EACH BAG.                                             AVC2
062400*----------------------------------------------------------------*
062500       01  WS-SPRING-TABLE.
062600           05  WS-SPRING-ENTRY OCCURS 100 TIMES INDEXED BY GX.
062700               10  WS-SPRING-ID        PIC X(64).
062800               10  WS-SPRING-PATH      PIC X(200).
062900               10  WS-SPRING-DEST      PIC X(200).
063000*  ROW COUNT FOR WS-SPRING-TABLE.
063100       01  WS-SPRING-COUNT             PIC S9(5) COMP VALUE ZERO.
063200
063300*----------------------------------------------------------------*
063400*  WORK FIELDS FOR THE SPRINGFIELD DESTINATION-NAME RULE.        AVC2
063500*----------------------------------------------------------------*
063600       01  WS-BASE-NAME                PIC X(200).
063700*  BASE PATH WITH ITS EXTENSION SPLIT OFF.
063800       01  WS-BASE-STEM                PIC X(200).
063900*  BASE PATH'S EXTENSION, SPLIT OFF BY D132.
064000       01  WS-BASE-EXT                 PIC X(20).
064100*  NOT CURRENTLY USED - RESERVED FOR A FUTURE
064200*    STREAMING-SPECIFIC EXTENSION OVERRIDE.
064300       01  WS-STREAM-EXT                PIC X(20).
064400*  STREAMING FILE'S FULL DESTINATION PATH, BUILT BY D130.
064500       01  WS-DEST-NAME                PIC X(200).
064600*  CHECKSUM FOUND FOR THE CURRENT STREAMING FILE BY F184.
064700       01  WS-STREAM-CKSUM             PIC X(64).
064800*  SUBSCRIPT SHARED BY THE TABLE-SCAN PARAGRAPHS - RESET
064900*    BEFORE EACH SCAN.
065000       01  WS-SCAN-SUB                 PIC S9(3) COMP.
065100*  CHARACTER-POSITION INDEX USED WHILE SCANNING A PATH FOR A
065200*    DOT OR SLASH.
065300       01  WS-BASE-IDX                 PIC S9(3) COMP.
065400*  GENERAL-PURPOSE SUBSCRIPT FOR NAME-BUILDING LOOPS.
065500       01  WS-NAME-SUB                 PIC S9(3) COMP.
065600*  CHARACTER POSITION OF THE LAST PERIOD FOUND IN THE BASE
065700*    PATH.
065800       01  WS-LAST-DOT                 PIC S9(3) COMP.
065900
066000*----------------------------------------------------------------*
066100*  BAG-INFO WORK AREA - KEYS WE CARE ABOUT, READ INTO A SMALL     AVC2
066200*  TABLE SO IS-VERSION-OF/CREATED CAN BE REPLACED IN PLACE.       AVC2
066300*----------------------------------------------------------------*
066400       01  WS-BGI-TABLE.
066500           05  WS-BGI-ENTRY OCCURS 40 TIMES INDEXED BY BX.
066600               10  WS-BGI-KEY          PIC X(30).
066700               10  WS-BGI-VALUE        PIC X(128).
066800*  ROW COUNT FOR WS-BGI-TABLE.
066900       01  WS-BGI-COUNT                PIC S9(3) COMP VALUE ZERO.
067000*  SET ONCE THE FIRST BASE-DOI IDENTIFIER IS FOUND ON THE DSI
067100*    EXTRACT.
067200       01  WS-BASE-DOI-SET-SW          PIC X VALUE "N".
067300           88  WS-BASE-DOI-SET             VALUE "Y".
067400*  SET ONCE THE FIRST BASE-URN IDENTIFIER IS FOUND ON THE DSI
067500*    EXTRACT.
067600       01  WS-BASE-URN-SET-SW          PIC X VALUE "N".
067700           88  WS-BASE-URN-SET             VALUE "Y".
067800*  BAG-PARENT ID OF THE REVISION THE CURRENT ONE IS BUILT
067900*    FROM.
068000       01  WS-PREV-PARENT-ID           PIC X(36).
068100*  TAGGED COPY OF THE BAG-PARENT ID STANDING IN FOR REVISION
068200*    2'S OWN IDENTITY WHEN REVISION 3 POINTS BACK AT IT.
068300       01  WS-NEW-PARENT-ID            PIC X(36).
068400
068500*----------------------------------------------------------------*
068600*  RUN-DATE, REDEFINED INTO ISO PIECES FOR THE BAG-INFO CREATED   AVC2
068700*  STAMP AND THE REPORT HEADING.                                 AVC2
068800*----------------------------------------------------------------*
068900       01  WS-TODAY                    PIC 9(8).
069000*  FIELD-LEVEL VIEW OF WS-TODAY FOR BUILDING THE REPORT
069100*    HEADING DATE.
069200       01  WS-TODAY-SPLIT REDEFINES WS-TODAY.
069300           05  WS-TODAY-CC             PIC 9(2).
069400           05  WS-TODAY-YY             PIC 9(2).
069500           05  WS-TODAY-MM             PIC 9(2).
069600           05  WS-TODAY-DD             PIC 9(2).
069700*  ISO-OFFSET CREATED TIMESTAMP WRITTEN TO EACH NEW BAG-INFO
069800*    FILE.
069900       01  WS-CREATED-STAMP            PIC X(25).
070000
070100*----------------------------------------------------------------*
070200*  REPORT LINE LAYOUTS.                                          AVC2
070300*----------------------------------------------------------------*
070400       01  WS-RPT-HEADING.
070500           05  FILLER                  PIC X(10) VALUE SPACE.
070600           05  FILLER                  PIC X(30)
070700                   VALUE "AVC002 - AV BAG CONVERSION RUN".
070800           05  FILLER                  PIC X(10) VALUE SPACE.
070900           05  WS-HDG-DATE             PIC X(10) VALUE SPACE.
071000           05  FILLER                  PIC X(72) VALUE SPACE.
071100
071200*  CONTROL REPORT PER-BAG DETAIL LINE.
071300       01  WS-RPT-DETAIL.
071400           05  WS-DET-PARENT           PIC X(36) VALUE SPACE.
071500           05  FILLER                  PIC X(02) VALUE SPACE.
071600           05  WS-DET-STATUS           PIC X(10) VALUE SPACE.
071700           05  FILLER                  PIC X(02) VALUE SPACE.
071800           05  WS-DET-PLACE            PIC ZZ9   VALUE ZERO.
071900           05  FILLER                  PIC X(02) VALUE SPACE.
072000           05  WS-DET-REMOVED          PIC ZZ9   VALUE ZERO.
072100           05  FILLER                  PIC X(02) VALUE SPACE.
072200           05  WS-DET-ADDED            PIC ZZ9   VALUE ZERO.
072300           05  FILLER                  PIC X(02) VALUE SPACE.
072400           05  WS-DET-REVS             PIC 9     VALUE ZERO.
072500           05  FILLER                  PIC X(59) VALUE SPACE.
072600
072700*  CONTROL REPORT RUN-TOTALS LINE PRINTED BY A900.
072800       01  WS-RPT-TOTALS.
072900           05  WS-TOT-LABEL2           PIC X(30) VALUE SPACE.
073000           05  WS-TOT-READ2            PIC ZZZ,ZZ9.
073100           05  FILLER                  PIC X(02) VALUE SPACE.
073200           05  WS-TOT-CONV2            PIC ZZZ,ZZ9.
073300           05  FILLER                  PIC X(02) VALUE SPACE.
073400           05  WS-TOT-SKIP2            PIC ZZZ,ZZ9.
073500           05  FILLER                  PIC X(02) VALUE SPACE.
073600           05  WS-TOT-FAIL2            PIC ZZZ,ZZ9.
073700           05  FILLER                  PIC X(02) VALUE SPACE.
073800           05  WS-TOT-PLACE2           PIC ZZ9.
073900           05  FILLER                  PIC X(02) VALUE SPACE.
074000           05  WS-TOT-REMOVED2         PIC ZZ9.
074100           05  FILLER                  PIC X(02) VALUE SPACE.
074200           05  WS-TOT-ADDED2           PIC ZZ9.
074300           05  FILLER                  PIC X(58) VALUE SPACE.
074400
074500       PROCEDURE DIVISION.
074600
074700*  TOP OF THE RUN - OPENS FILES, LOADS THE SOURCE EXTRACT,
074800*    WALKS BAGWORK ONE BAG AT A TIME, THEN PRINTS THE CONTROL
074900*    REPORT AND CLOSES DOWN.
075000       A000-MAIN-MODULE.
075100* OPENS ALL FILES FOR THE RUN AND WRITES THE REPORT HEADIN
075200           PERFORM A010-OPEN-FILES THRU A019-OPEN-FILES-EX
075300* READS ONE SOURCE-REGISTER EXTRACT RECORD INTO THE IN-MEM
075400           PERFORM A020-LOAD-SOURCES THRU A029-LOAD-SOURCES-EX
075500* CONFIRMS THE STAGING AREA IS EMPTY BEFORE THE RUN TOUCHE
075600           PERFORM A030-CHECK-STAGING THRU A039-CHECK-STAGING-EX
075700* DRIVES ALL THREE REVISIONS FOR ONE BAG OFF BAGWORK
075800           PERFORM A100-PROCESS-ONE-BAG THRU A199-PROCESS-ONE-BAG-EX
075900               UNTIL WS-EOF-BAGWORK
076000* WRITES THE CONTROL-TOTALS LINE AT THE BOTTOM OF THE RUN 
076100           PERFORM A900-PRINT-REPORT THRU A999-PRINT-REPORT-EX
076200           CLOSE SRCTAB BAGWORK STGCHK RUNRPT ERRLOG
076300           MOVE 0 TO RETURN-CODE
076400           STOP RUN.
076500
076600*  OPENS ALL FILES FOR THE RUN AND WRITES THE REPORT HEADING
076700*    LINE.
076800       A010-OPEN-FILES.
076900           OPEN INPUT  SRCTAB
077000           OPEN INPUT  BAGWORK
077100           OPEN INPUT  STGCHK
077200           OPEN OUTPUT RUNRPT
077300           OPEN OUTPUT ERRLOG
077400           ACCEPT WS-TODAY FROM DATE
077500           STRING WS-TODAY-MM "/" WS-TODAY-DD "/" WS-TODAY-CC
077600                   WS-TODAY-YY DELIMITED BY SIZE
077700                   INTO WS-HDG-DATE
077800           END-STRING
077900           WRITE RUNRPT-LINE FROM WS-RPT-HEADING.
078000*  EXIT FOR A010.
078100       A019-OPEN-FILES-EX.
078200           EXIT.
078300
078400*  READS ONE SOURCE-REGISTER EXTRACT RECORD INTO THE
078500*    IN-MEMORY SOURCE TABLE.
078600       A020-LOAD-SOURCES.
078700           READ SRCTAB
078800               AT END
078900                   GO TO A029-LOAD-SOURCES-EX
079000           END-READ
079100           ADD 1 TO WS-SRC-COUNT
079200           SET SX TO WS-SRC-COUNT
079300           MOVE AVS-FILE-ID     TO WS-SRC-FILE-ID (SX)
079400           MOVE AVS-AV-PATH     TO WS-SRC-AV-PATH (SX)
079500           MOVE AVS-SPRINGFLD-PATH TO WS-SRC-SPRING-PATH (SX)
079600           MOVE AVS-BAG-PARENT  TO WS-SRC-BAG-PARENT (SX)
079700           GO TO A020-LOAD-SOURCES.
079800*  EXIT FOR A020 - SOURCE EXTRACT IS NOW FULLY RESIDENT.
079900       A029-LOAD-SOURCES-EX.
080000           EXIT.
080100
080200*  CONFIRMS THE STAGING AREA IS EMPTY BEFORE THE RUN TOUCHES
080300*    IT - A LEFTOVER FILE FROM A PRIOR ABEND MEANS THE NIGHTLY
080400*    PROCEDURE NEVER FINISHED MOVING BAGS OUT.
080500       A030-CHECK-STAGING.
080600           READ STGCHK
080700               AT END
080800                   MOVE "Y" TO STG-EMPTY-FLAG
080900           END-READ
081000           IF NOT STG-IS-EMPTY
081100               DISPLAY "AVC002 - STAGING AREA NOT EMPTY, ABORTING"
081200               MOVE "N/A"     TO AVE-BAGID
081300               MOVE "STAGING"  TO AVE-FILEID
081400               MOVE "NOTEMPTY" TO AVE-CODE
081500               MOVE "STAGING AREA MUST BE EMPTY AT START OF RUN"
081600                       TO AVE-TEXT
081700               WRITE AVE-ERRLINE
081800               CLOSE SRCTAB BAGWORK STGCHK RUNRPT ERRLOG
081900               MOVE 16 TO RETURN-CODE
082000               STOP RUN
082100           END-IF.
082200*  EXIT FOR A030.
082300       A039-CHECK-STAGING-EX.
082400           EXIT.
082500
082600*  DRIVES ALL THREE REVISIONS FOR ONE BAG OFF BAGWORK - SKIP,
082700*    SCAN, MATCH, BUILD, AND WRITE THE DETAIL LINE.
082800       A100-PROCESS-ONE-BAG.
082900           READ BAGWORK
083000               AT END
083100                   MOVE "Y" TO WS-EOF-BAGWORK-SW
083200                   GO TO A199-PROCESS-ONE-BAG-EX
083300           END-READ
083400
083500           MOVE AVW-BAG-PARENT TO WS-CUR-BAG-PARENT
083600           MOVE AVW-BAG-NAME   TO WS-CUR-BAG-NAME
083700           MOVE AVW-EXISTS-IN-OUTPUT TO WS-CUR-BAG-EXISTS-IN-OUTPUT
083800           ADD 1 TO AVW-BAGS-READ
083900           MOVE "N" TO WS-BAG-FATAL-SW
084000           MOVE "N" TO WS-BAG-MISMATCH-SW
084100           MOVE ZERO TO AVW-PLACE-REPL-BAG AVW-FILES-REM-BAG
084200                         AVW-STREAM-ADD-BAG AVW-REVISIONS-BAG
084300
084400           IF WS-CUR-BAG-EXISTS-IN-OUTPUT = "Y"
084500               ADD 1 TO AVW-BAGS-SKIPPED
084600               MOVE WS-CUR-BAG-PARENT TO WS-DET-PARENT
084700               MOVE "SKIPPED"         TO WS-DET-STATUS
084800               MOVE ZERO TO WS-DET-PLACE WS-DET-REMOVED
084900                             WS-DET-ADDED WS-DET-REVS
085000               WRITE RUNRPT-LINE FROM WS-RPT-DETAIL
085100               GO TO A199-PROCESS-ONE-BAG-EX
085200           END-IF
085300
085400* BUILDS EVERY DYNAMIC FILE PATH THIS BAG NEEDS
085500           PERFORM A105-BUILD-PATHS THRU A109-BUILD-PATHS-EX
085600* NARROWS THE SOURCE TABLE DOWN TO THE ROWS THAT BELONG TO
085700           PERFORM A110-FILTER-SOURCES THRU A119-FILTER-SOURCES-EX
085800
085900* OPENS THE PER-BAG CHECKSUM REGISTER (CKTAB) AND LOADS IT
086000           PERFORM B100-SCAN-REGISTER THRU B199-SCAN-REGISTER-EX
086100           IF WS-BAG-IS-FATAL
086200               GO TO A180-BAG-FAILED
086300           END-IF
086400
086500* CROSS-CHECKS THE ZERO-LENGTH PLACEHOLDER FILES AGAINST T
086600           PERFORM B200-MATCH-PLACEHOLDERS THRU B299-MATCH-EX
086700           IF WS-BAG-MISMATCH
086800               ADD 1 TO AVW-BAGS-FAILED
086900               MOVE WS-CUR-BAG-PARENT TO WS-DET-PARENT
087000               MOVE "MISMATCH"        TO WS-DET-STATUS
087100               MOVE ZERO TO WS-DET-PLACE WS-DET-REMOVED
087200                             WS-DET-ADDED WS-DET-REVS
087300               WRITE RUNRPT-LINE FROM WS-RPT-DETAIL
087400               GO TO A199-PROCESS-ONE-BAG-EX
087500           END-IF
087600
087700* BUILDS REVISION 1
087800           PERFORM A200-BUILD-REVISION-1 THRU A299-BUILD-REV1-EX
087900           IF WS-BAG-IS-FATAL
088000               GO TO A180-BAG-FAILED
088100           END-IF
088200
088300* BUILDS REVISION 2 FROM REVISION 1
088400           PERFORM A300-BUILD-REVISION-2 THRU A399-BUILD-REV2-EX
088500           IF WS-BAG-IS-FATAL
088600               GO TO A180-BAG-FAILED
088700           END-IF
088800           MOVE 2 TO AVW-REVISIONS-BAG
088900
089000           IF WS-HAS-SPRINGFIELD
089100* BUILDS REVISION 3 FROM REVISION 2 (ONLY WHEN THE BAG HAS
089200               PERFORM A400-BUILD-REVISION-3 THRU A499-BUILD-REV3-EX
089300               IF WS-BAG-IS-FATAL
089400                   GO TO A180-BAG-FAILED
089500               END-IF
089600               MOVE 3 TO AVW-REVISIONS-BAG
089700           END-IF
089800
089900           ADD 1 TO AVW-BAGS-CONVERTED
090000           ADD AVW-PLACE-REPL-BAG  TO AVW-PLACE-REPL-TOT
090100           ADD AVW-FILES-REM-BAG   TO AVW-FILES-REM-TOT
090200           ADD AVW-STREAM-ADD-BAG  TO AVW-STREAM-ADD-TOT
090300           MOVE WS-CUR-BAG-PARENT  TO WS-DET-PARENT
090400           MOVE "CONVERTED"        TO WS-DET-STATUS
090500           MOVE AVW-PLACE-REPL-BAG TO WS-DET-PLACE
090600           MOVE AVW-FILES-REM-BAG  TO WS-DET-REMOVED
090700           MOVE AVW-STREAM-ADD-BAG TO WS-DET-ADDED
090800           MOVE AVW-REVISIONS-BAG  TO WS-DET-REVS
090900           WRITE RUNRPT-LINE FROM WS-RPT-DETAIL
091000           GO TO A199-PROCESS-ONE-BAG-EX.
091100
091200*  LOGS A FATAL BAG AND FALLS THROUGH TO THE DETAIL LINE -
091300*    STAGING MAY BE LEFT HOLDING A PARTIAL SET OF REVISIONS FOR
091400*    THIS BAG.
091500       A180-BAG-FAILED.
091600           ADD 1 TO AVW-BAGS-FAILED
091700           MOVE WS-CUR-BAG-PARENT TO AVE-BAGID
091800           MOVE "FATAL"           TO AVE-CODE
091900           MOVE "BAG FAILED - STAGING MAY HOLD PARTIAL REVISIONS"
092000                   TO AVE-TEXT
092100           MOVE SPACE TO AVE-FILEID
092200           WRITE AVE-ERRLINE
092300           MOVE WS-CUR-BAG-PARENT TO WS-DET-PARENT
092400           MOVE "FAILED"          TO WS-DET-STATUS
092500           MOVE ZERO TO WS-DET-PLACE WS-DET-REMOVED
092600                         WS-DET-ADDED WS-DET-REVS
092700           WRITE RUNRPT-LINE FROM WS-RPT-DETAIL.
092800*  EXIT FOR A100.
092900       A199-PROCESS-ONE-BAG-EX.
093000           EXIT.
093100
093200*  BUILDS EVERY DYNAMIC FILE PATH THIS BAG NEEDS - ONE
093300*    STAGING PARENT SHARED ACROSS ALL THREE REVISIONS,
093400*    DISTINGUISHED BY THE REV1-/REV2-/REV3- PREFIX ON EACH FILE
093500*    NAME.
093600       A105-BUILD-PATHS.
093700           MOVE WS-INPUT-BASE   TO WS-PB-BASE
093800           MOVE WS-CUR-BAG-PARENT TO WS-PB-PARENT
093900           MOVE "/"             TO WS-PB-SLASH1 WS-PB-SLASH2
094000           MOVE "REGISTER.TXT"  TO WS-PB-SUFFIX
094100           MOVE WS-PATH-BUILD   TO WS-PATH-REGORG
094200           MOVE "BAG-INFO.TXT"  TO WS-PB-SUFFIX
094300           MOVE WS-PATH-BUILD   TO WS-PATH-BGIORG
094400           MOVE "IDENTIFIERS.TXT" TO WS-PB-SUFFIX
094500           MOVE WS-PATH-BUILD   TO WS-PATH-DSIIN
094600           MOVE "CHECKSUMS.TXT" TO WS-PB-SUFFIX
094700           MOVE WS-PATH-BUILD   TO WS-PATH-CKTAB
094800
094900           MOVE WS-STAGE-BASE   TO WS-PB-BASE
095000           MOVE "REV1-REGISTER.TXT" TO WS-PB-SUFFIX
095100           MOVE WS-PATH-BUILD   TO WS-PATH-REG001
095200           MOVE "REV1-BAGINFO.TXT"  TO WS-PB-SUFFIX
095300           MOVE WS-PATH-BUILD   TO WS-PATH-BGI001
095400           MOVE "REV1-PAYLOAD.TXT"  TO WS-PB-SUFFIX
095500           MOVE WS-PATH-BUILD   TO WS-PATH-PMAN001
095600           MOVE "REV1-TAG.TXT"      TO WS-PB-SUFFIX
095700           MOVE WS-PATH-BUILD   TO WS-PATH-TMAN001
095800           MOVE "REV2-REGISTER.TXT" TO WS-PB-SUFFIX
095900           MOVE WS-PATH-BUILD   TO WS-PATH-REG002
096000           MOVE "REV2-BAGINFO.TXT"  TO WS-PB-SUFFIX
096100           MOVE WS-PATH-BUILD   TO WS-PATH-BGI002
096200           MOVE "REV2-PAYLOAD.TXT"  TO WS-PB-SUFFIX
096300           MOVE WS-PATH-BUILD   TO WS-PATH-PMAN002
096400           MOVE "REV2-TAG.TXT"      TO WS-PB-SUFFIX
096500           MOVE WS-PATH-BUILD   TO WS-PATH-TMAN002
096600           MOVE "REV3-REGISTER.TXT" TO WS-PB-SUFFIX
096700           MOVE WS-PATH-BUILD   TO WS-PATH-REG003
096800           MOVE "REV3-BAGINFO.TXT"  TO WS-PB-SUFFIX
096900           MOVE WS-PATH-BUILD   TO WS-PATH-BGI003
097000           MOVE "REV3-PAYLOAD.TXT"  TO WS-PB-SUFFIX
097100           MOVE WS-PATH-BUILD   TO WS-PATH-PMAN003
097200           MOVE "REV3-TAG.TXT"      TO WS-PB-SUFFIX
097300           MOVE WS-PATH-BUILD   TO WS-PATH-TMAN003
097400           MOVE "COPY-DIRECTIVE.TXT" TO WS-PB-SUFFIX
097500           MOVE WS-PATH-BUILD   TO WS-PATH-COPYDIR.
097600*  EXIT FOR A105.
097700       A109-BUILD-PATHS-EX.
097800           EXIT.
097900
098000*  NARROWS THE SOURCE TABLE DOWN TO THE ROWS THAT BELONG TO
098100*    THIS BAG PARENT.
098200       A110-FILTER-SOURCES.
098300           MOVE ZERO TO WS-SPRING-COUNT
098400           MOVE "N" TO WS-HAS-SPRINGFIELD-SW
098500           SET SX TO 1.
098600*  LOOPS THE SOURCE TABLE, FLAGGING EACH ROW WHOSE PARENT
098700*    MATCHES THE CURRENT BAG.
098800       A112-FILTER-LOOP.
098900           IF SX > WS-SRC-COUNT
099000               GO TO A119-FILTER-SOURCES-EX
099100           END-IF
099200           IF WS-SRC-BAG-PARENT (SX) = WS-CUR-BAG-PARENT
099300               IF WS-SRC-SPRING-PATH (SX) NOT = SPACE
099400                   ADD 1 TO WS-SPRING-COUNT
099500                   SET GX TO WS-SPRING-COUNT
099600                   MOVE WS-SRC-FILE-ID (SX)
099700                           TO WS-SPRING-ID (GX)
099800                   MOVE WS-SRC-SPRING-PATH (SX)
099900                           TO WS-SPRING-PATH (GX)
100000                   MOVE "Y" TO WS-HAS-SPRINGFIELD-SW
100100               END-IF
100200           END-IF
100300           SET SX UP BY 1
100400           GO TO A112-FILTER-LOOP.
100500*  EXIT FOR A110.
100600       A119-FILTER-SOURCES-EX.
100700           EXIT.
100800
100900*----------------------------------------------------------------*
101000*  B100 - PLACEHOLDER-SCAN                                       AVC2
101100*----------------------------------------------------------------*
101200       B100-SCAN-REGISTER.
101300           MOVE ZERO TO WS-REG-COUNT WS-PLACE-COUNT
101400           OPEN INPUT REGORG.
101500
101600*  READS ONE CKTAB ROW AND FILES IT INTO THE IN-MEMORY
101700*    REGISTER TABLE.
101800       B110-SCAN-LOOP.
101900           READ REGORG
102000               AT END
102100                   GO TO B190-SCAN-DONE
102200           END-READ
102300
102400           ADD 1 TO WS-REG-COUNT
102500           SET RX TO WS-REG-COUNT
102600           MOVE AVR-FILE-ID     TO WS-REG-FILE-ID (RX)
102700           MOVE AVR-FILEPATH    TO WS-REG-FILEPATH (RX)
102800           MOVE AVR-ACCESSIBLE  TO WS-REG-ACCESSIBLE (RX)
102900           MOVE AVR-VISIBLE     TO WS-REG-VISIBLE (RX)
103000           MOVE AVR-FILE-SIZE   TO WS-REG-SIZE (RX)
103100           MOVE "Y" TO WS-REG-ACTIVE-SW (RX)
103200           MOVE "N" TO WS-REG-PLACE-SW (RX)
103300
103400           IF WS-REG-ACCESSIBLE (RX) = SPACE
103500               OR WS-REG-VISIBLE (RX) = SPACE
103600               MOVE "Y" TO WS-BAG-FATAL-SW
103700               MOVE WS-CUR-BAG-PARENT TO AVE-BAGID
103800               MOVE WS-REG-FILE-ID (RX) TO AVE-FILEID
103900               MOVE "NORIGHTS"      TO AVE-CODE
104000               MOVE "ACCESSIBLETORIGHTS/VISIBLETORIGHTS REQUIRED"
104100                       TO AVE-TEXT
104200               WRITE AVE-ERRLINE
104300           END-IF
104400
104500* SOURCE-MARKED CKTAB ROWS ARE CANDIDATE PLACEHOLDERS - ONLY
104600* THE ZERO-LENGTH ONES ACTUALLY ARE ONE.
104700           IF AVR-SOURCE-MARKED
104800               IF WS-REG-FILE-ID (RX) = SPACE
104900                   OR WS-REG-FILEPATH (RX) = SPACE
105000                   MOVE WS-CUR-BAG-PARENT TO AVE-BAGID
105100                   MOVE WS-REG-FILE-ID (RX) TO AVE-FILEID
105200                   MOVE "BADMARK"       TO AVE-CODE
105300                   MOVE "SOURCE MARKER WITH NO FILE ID OR PATH"
105400                           TO AVE-TEXT
105500                   WRITE AVE-ERRLINE
105600               ELSE
105700                   IF WS-REG-SIZE (RX) = ZERO
105800                       MOVE "Y" TO WS-REG-PLACE-SW (RX)
105900                       ADD 1 TO WS-PLACE-COUNT
106000                       SET PX TO WS-PLACE-COUNT
106100                       MOVE WS-REG-FILE-ID (RX)
106200                               TO WS-PLACE-ID (PX)
106300                       MOVE WS-REG-FILEPATH (RX)
106400                               TO WS-PLACE-DEST (PX)
106500                       MOVE RX TO WS-PLACE-REGIDX (PX)
106600                   END-IF
106700               END-IF
106800           END-IF
106900           GO TO B110-SCAN-LOOP.
107000
107100*  CKTAB IS EXHAUSTED - CLOSES THE FILE.
107200       B190-SCAN-DONE.
107300           CLOSE REGORG.
107400*  EXIT FOR B100.
107500       B199-SCAN-REGISTER-EX.
107600           EXIT.
107700
107800*----------------------------------------------------------------*
107900*  B200 - PLACEHOLDER-MATCH                                      AVC2
108000*----------------------------------------------------------------*
108100       B200-MATCH-PLACEHOLDERS.
108200           MOVE "N" TO WS-BAG-MISMATCH-SW
108300           SET SX TO 1.
108400*  WALKS THE FILTERED SOURCE ROWS FOR THIS BAG, CONFIRMING
108500*    EACH HAS A MATCHING ZERO-LENGTH PLACEHOLDER IN THE
108600*    REGISTER.
108700       B202-SRC-LOOP.
108800           IF SX > WS-SRC-COUNT
108900               GO TO B206-SRC-LOOP-DONE
109000           END-IF
109100           IF WS-SRC-BAG-PARENT (SX) = WS-CUR-BAG-PARENT
109200* LOOKS UP A GIVEN SOURCE ROW'S FILE-ID AGAINST THE PLACEH
109300               PERFORM B210-FIND-IN-PLACE THRU B219-FIND-EX
109400               IF WS-SCAN-SUB = ZERO
109500                   MOVE "Y" TO WS-BAG-MISMATCH-SW
109600                   MOVE WS-CUR-BAG-PARENT TO AVE-BAGID
109700                   MOVE WS-SRC-FILE-ID (SX) TO AVE-FILEID
109800                   MOVE "NOTFOUND"      TO AVE-CODE
109900                   STRING "IN MAPPING BUT NOT A ZERO-LENGTH"
110000                       " SOURCE FILE" DELIMITED BY SIZE
110100                       INTO AVE-TEXT
110200                   WRITE AVE-ERRLINE
110300               END-IF
110400           END-IF
110500           SET SX UP BY 1
110600           GO TO B202-SRC-LOOP.
110700*  SOURCE-SIDE PASS COMPLETE - FALLS INTO THE
110800*    PLACEHOLDER-SIDE PASS.
110900       B206-SRC-LOOP-DONE.
111000           SET PX TO 1.
111100*  WALKS THE ZERO-LENGTH PLACEHOLDER ROWS, CONFIRMING EACH
111200*    HAS A MATCHING SOURCE MAPPING.
111300       B207-PLACE-LOOP.
111400           IF PX > WS-PLACE-COUNT
111500               GO TO B299-MATCH-EX
111600           END-IF
111700* LOOKS UP A GIVEN PLACEHOLDER ROW'S FILE-ID AGAINST THE S
111800           PERFORM B230-FIND-IN-SRC THRU B239-FIND-SRC-EX
111900           IF WS-SCAN-SUB = ZERO
112000               MOVE "Y" TO WS-BAG-MISMATCH-SW
112100               MOVE WS-CUR-BAG-PARENT TO AVE-BAGID
112200               MOVE WS-PLACE-ID (PX) TO AVE-FILEID
112300               MOVE "NOTMAPPED"     TO AVE-CODE
112400               STRING "ZERO-LENGTH SOURCE FILE NOT IN"
112500                   " MAPPING" DELIMITED BY SIZE
112600                   INTO AVE-TEXT
112700               WRITE AVE-ERRLINE
112800           END-IF
112900           SET PX UP BY 1
113000           GO TO B207-PLACE-LOOP.
113100
113200*  LOOKS UP A GIVEN SOURCE ROW'S FILE-ID AGAINST THE
113300*    PLACEHOLDER TABLE.
113400       B210-FIND-IN-PLACE.
113500           MOVE ZERO TO WS-SCAN-SUB
113600           SET PX TO 1.
113700*  SEQUENTIAL SCAN OF THE PLACEHOLDER TABLE FOR B210.
113800       B212-FIND-IN-PLACE-LOOP.
113900           IF PX > WS-PLACE-COUNT
114000               GO TO B219-FIND-EX
114100           END-IF
114200           IF WS-PLACE-ID (PX) = WS-SRC-FILE-ID (SX)
114300               MOVE 1 TO WS-SCAN-SUB
114400           END-IF
114500           SET PX UP BY 1
114600           GO TO B212-FIND-IN-PLACE-LOOP.
114700*  EXIT FOR B210.
114800       B219-FIND-EX.
114900           EXIT.
115000
115100*  LOOKS UP A GIVEN PLACEHOLDER ROW'S FILE-ID AGAINST THE
115200*    SOURCE TABLE.
115300       B230-FIND-IN-SRC.
115400           MOVE ZERO TO WS-SCAN-SUB
115500           SET SX TO 1.
115600*  SEQUENTIAL SCAN OF THE SOURCE TABLE FOR B230.
115700       B232-FIND-IN-SRC-LOOP.
115800           IF SX > WS-SRC-COUNT
115900               GO TO B239-FIND-SRC-EX
116000           END-IF
116100           IF WS-SRC-BAG-PARENT (SX) = WS-CUR-BAG-PARENT
116200               AND WS-SRC-FILE-ID (SX) = WS-PLACE-ID (PX)
116300               MOVE 1 TO WS-SCAN-SUB
116400           END-IF
116500           SET SX UP BY 1
116600           GO TO B232-FIND-IN-SRC-LOOP.
116700*  EXIT FOR B230.
116800       B239-FIND-SRC-EX.
116900           EXIT.
117000*  EXIT FOR B200.
117100       B299-MATCH-EX.
117200           EXIT.
117300
117400*----------------------------------------------------------------*
117500*  A200 - REVISION 1: PLACEHOLDER REPLACEMENT + FULL MANIFEST    AVC2
117600*----------------------------------------------------------------*
117700       A200-BUILD-REVISION-1.
117800           OPEN OUTPUT COPYDIR
117900           SET PX TO 1.
118000*  COPIES EACH MAPPED SOURCE FILE OVER ITS PLACEHOLDER'S
118100*    DESTINATION PATH IN THE REVISION 1 STAGING AREA.
118200       A202-REPLACE-LOOP.
118300           IF PX > WS-PLACE-COUNT
118400               GO TO A205-REPLACE-DONE
118500           END-IF
118600           SET RX TO WS-PLACE-REGIDX (PX)
118700           MOVE SPACE TO COPYDIR-LINE
118800           STRING "REPLACE " WS-CUR-BAG-PARENT " "
118900               WS-PLACE-DEST (PX) " FROM SOURCE "
119000               DELIMITED BY SIZE INTO COPYDIR-LINE
119100           END-STRING
119200           WRITE COPYDIR-LINE
119300           ADD 1 TO AVW-PLACE-REPL-BAG
119400           SET PX UP BY 1
119500           GO TO A202-REPLACE-LOOP.
119600*  ALL PLACEHOLDERS REPLACED - FALLS INTO THE REVISION 1
119700*    MANIFEST WRITE.
119800       A205-REPLACE-DONE.
119900           CLOSE COPYDIR
120000
120100           OPEN OUTPUT REG001
120200           SET RX TO 1.
120300*  WRITES ONE REVISION 1 CHECKSUM-REGISTER ROW PER CKTAB
120400*    ENTRY.
120500       A210-WRITE-REG001-LOOP.
120600           IF RX > WS-REG-COUNT
120700               GO TO A215-WRITE-REG001-DONE
120800           END-IF
120900           MOVE SPACE        TO REG001-RECORD
121000           MOVE WS-REG-FILE-ID (RX)    TO AVR1-FILE-ID
121100           MOVE WS-REG-FILEPATH (RX)   TO AVR1-FILEPATH
121200           MOVE WS-REG-ACCESSIBLE (RX) TO AVR1-ACCESSIBLE
121300           MOVE WS-REG-VISIBLE (RX)    TO AVR1-VISIBLE
121400           MOVE SPACE                  TO AVR1-HAS-SOURCE
121500* THIS ROW WAS ALREADY FLAGGED A PLACEHOLDER ABOVE - SKIP IT
121600* SO IT IS NOT COUNTED TWICE.
121700           IF WS-REG-IS-PLACE (RX)
121800               MOVE 1 TO AVR1-FILE-SIZE
121900           ELSE
122000               MOVE WS-REG-SIZE (RX)   TO AVR1-FILE-SIZE
122100           END-IF
122200           WRITE REG001-RECORD
122300           SET RX UP BY 1
122400           GO TO A210-WRITE-REG001-LOOP.
122500*  REVISION 1 REGISTER COMPLETE.
122600       A215-WRITE-REG001-DONE.
122700           CLOSE REG001
122800
122900           PERFORM F100-REBUILD-MANIFEST THRU F199-REBUILD-EX.
123000*  EXIT FOR A200.
123100       A299-BUILD-REV1-EX.
123200           EXIT.
123300
123400*----------------------------------------------------------------*
123500*  A300 - REVISION 2: NONE/NONE REMOVAL + VERSION + REMOVAL      AVC2
123600*  VARIANT MANIFEST                                              AVC2
123700*----------------------------------------------------------------*
123800       A300-BUILD-REVISION-2.
123900* SCANS THE CKTAB RIGHTS COLUMN AND FLAGS EVERY FILE WHOSE
124000           PERFORM C100-REMOVE-NONE-NONE THRU C199-REMOVE-EX
124100           IF WS-BAG-IS-FATAL
124200               GO TO A399-BUILD-REV2-EX
124300           END-IF
124400
124500           OPEN OUTPUT REG002
124600           SET R2X TO 1.
124700*  CARRIES FORWARD REVISION 1'S REGISTER ROWS, OMITTING ANY
124800*    FILE THE NONE/NONE REMOVAL STEP DROPPED.
124900       A310-WRITE-REG002-LOOP.
125000           IF R2X > WS-REG2-COUNT
125100               GO TO A315-WRITE-REG002-DONE
125200           END-IF
125300           MOVE SPACE TO REG002-RECORD
125400           MOVE WS-REG2-FILE-ID (R2X)    TO AVR2-FILE-ID
125500           MOVE WS-REG2-FILEPATH (R2X)   TO AVR2-FILEPATH
125600           MOVE WS-REG2-ACCESSIBLE (R2X) TO AVR2-ACCESSIBLE
125700           MOVE WS-REG2-VISIBLE (R2X)    TO AVR2-VISIBLE
125800           MOVE SPACE                    TO AVR2-HAS-SOURCE
125900           MOVE WS-REG2-SIZE (R2X)       TO AVR2-FILE-SIZE
126000           WRITE REG002-RECORD
126100           SET R2X UP BY 1
126200           GO TO A310-WRITE-REG002-LOOP.
126300*  REVISION 2 REGISTER COMPLETE.
126400       A315-WRITE-REG002-DONE.
126500           CLOSE REG002
126600
126700           MOVE WS-CUR-BAG-PARENT TO WS-PREV-PARENT-ID
126800           MOVE WS-CUR-BAG-PARENT TO WS-NEW-PARENT-ID
126900*   THE STAGING LAYOUT KEEPS ALL THREE REVISIONS UNDER THE ONE    AVC2
127000*   BAG-PARENT DIRECTORY (SEE A105), SO REVISION 2 HAS NO UUID    AVC2
127100*   OF ITS OWN TO HAND BACK TO REVISION 3 - TAG THE LAST 4 BYTES  AVC2
127200*   SO REVISION 3'S IS-VERSION-OF POINTS AT REVISION 2 AND NOT   AVC2
127300*   BACK AT THE ORIGINAL BAG.  TKT-2977.                         AVC2
127400           MOVE "-RV2" TO WS-NEW-PARENT-ID (33:4)
127500* WRITES THE REVISION'S BAG-INFO FILE WITH AN IS-VERSION-O
127600           PERFORM E100-UPDATE-BAG-VERSION THRU E199-UPDATE-EX
127700           IF WS-BAG-IS-FATAL
127800               GO TO A399-BUILD-REV2-EX
127900           END-IF
128000
128100           PERFORM F150-REBUILD-MANIFEST-REMOVAL THRU F199-REBUILD-EX.
128200*  EXIT FOR A300.
128300       A399-BUILD-REV2-EX.
128400           EXIT.
128500
128600*----------------------------------------------------------------*
128700*  A400 - REVISION 3: SPRINGFIELD ADD ON TOP OF REVISION 2        AVC2
128800*----------------------------------------------------------------*
128900       A400-BUILD-REVISION-3.
129000           MOVE ZERO TO WS-REG3-COUNT
129100           SET R2X TO 1.
129200*  CARRIES REVISION 2'S REGISTER ROWS FORWARD UNCHANGED - THE
129300*    STREAMING ADDITIONS GET THEIR OWN ROWS FURTHER DOWN.
129400       A405-COPY-REG3-LOOP.
129500           IF R2X > WS-REG2-COUNT
129600               GO TO A409-COPY-REG3-DONE
129700           END-IF
129800           ADD 1 TO WS-REG3-COUNT
129900           SET R3X TO WS-REG3-COUNT
130000           MOVE WS-REG2-FILE-ID (R2X)    TO WS-REG3-FILE-ID (R3X)
130100           MOVE WS-REG2-FILEPATH (R2X)   TO WS-REG3-FILEPATH (R3X)
130200           MOVE WS-REG2-ACCESSIBLE (R2X) TO WS-REG3-ACCESSIBLE (R3X)
130300           MOVE WS-REG2-VISIBLE (R2X)    TO WS-REG3-VISIBLE (R3X)
130400           MOVE WS-REG2-SIZE (R2X)       TO WS-REG3-SIZE (R3X)
130500           SET R2X UP BY 1
130600           GO TO A405-COPY-REG3-LOOP.
130700*  REVISION 2'S ROWS ARE NOW ALL CARRIED INTO THE REVISION 3
130800*    TABLE.
130900       A409-COPY-REG3-DONE.
131000* ADDS THE SPRINGFIELD STREAMING FILES ON TOP OF THE REVIS
131100           PERFORM D100-ADD-SPRINGFIELD THRU D199-ADD-SPRINGFIELD-EX
131200           IF WS-BAG-IS-FATAL
131300               GO TO A499-BUILD-REV3-EX
131400           END-IF
131500
131600           OPEN OUTPUT REG003
131700           SET R3X TO 1.
131800*  ADDS ONE REGISTER ROW PER STREAMING FILE, REUSING THE
131900*    SPRINGFIELD SOURCE'S OWN CHECKSUM SINCE A CHECKSUM IS A
132000*    FUNCTION OF BYTES, NOT THE PATH THEY CAME IN ON.
132100       A410-WRITE-REG003-LOOP.
132200           IF R3X > WS-REG3-COUNT
132300               GO TO A415-WRITE-REG003-DONE
132400           END-IF
132500           MOVE SPACE TO REG003-RECORD
132600           MOVE WS-REG3-FILE-ID (R3X)    TO AVR3-FILE-ID
132700           MOVE WS-REG3-FILEPATH (R3X)   TO AVR3-FILEPATH
132800           MOVE WS-REG3-ACCESSIBLE (R3X) TO AVR3-ACCESSIBLE
132900           MOVE WS-REG3-VISIBLE (R3X)    TO AVR3-VISIBLE
133000           MOVE SPACE                    TO AVR3-HAS-SOURCE
133100           MOVE WS-REG3-SIZE (R3X)       TO AVR3-FILE-SIZE
133200           WRITE REG003-RECORD
133300           SET R3X UP BY 1
133400           GO TO A410-WRITE-REG003-LOOP.
133500*  REVISION 3 REGISTER COMPLETE.
133600       A415-WRITE-REG003-DONE.
133700           CLOSE REG003
133800
133900*   POINT AT REVISION 2'S TAGGED ID, NOT THE ORIGINAL BAG -       AVC2
134000*   TKT-2977.                                                    AVC2
134100           MOVE WS-NEW-PARENT-ID TO WS-PREV-PARENT-ID
134200* WRITES THE REVISION'S BAG-INFO FILE WITH AN IS-VERSION-O
134300           PERFORM E100-UPDATE-BAG-VERSION THRU E199-UPDATE-EX
134400           IF WS-BAG-IS-FATAL
134500               GO TO A499-BUILD-REV3-EX
134600           END-IF
134700
134800           PERFORM F100-REBUILD-MANIFEST THRU F199-REBUILD-EX.
134900*  EXIT FOR A400.
135000       A499-BUILD-REV3-EX.
135100           EXIT.
135200
135300*----------------------------------------------------------------*
135400*  C100 - NONE-NONE-REMOVAL                                      AVC2
135500*----------------------------------------------------------------*
135600       C100-REMOVE-NONE-NONE.
135700           MOVE ZERO TO WS-REG2-COUNT WS-REMOVED-COUNT
135800           OPEN OUTPUT COPYDIR
135900           SET RX TO 1.
136000*  WALKS CKTAB, CALLING C150 FOR EACH FILE FLAGGED NONE/NONE.
136100       C105-SCAN-LOOP.
136200           IF RX > WS-REG-COUNT
136300               GO TO C190-SCAN-DONE
136400           END-IF
136500           IF WS-REG-ACCESSIBLE (RX) = "NONE"
136600               AND WS-REG-VISIBLE (RX) = "NONE"
136700* REMOVES ONE NONE/NONE FILE FROM THE REVISION 2 STAGING C
136800               PERFORM C150-DELETE-PAYLOAD THRU C159-DELETE-EX
136900               IF WS-BAG-IS-FATAL
137000                   GO TO C199-REMOVE-EX
137100               END-IF
137200               ADD 1 TO WS-REMOVED-COUNT
137300               SET WX TO WS-REMOVED-COUNT
137400               MOVE WS-REG-FILEPATH (RX) TO WS-REMOVED-PATH (WX)
137500               ADD 1 TO AVW-FILES-REM-BAG
137600           ELSE
137700               ADD 1 TO WS-REG2-COUNT
137800               SET R2X TO WS-REG2-COUNT
137900               MOVE WS-REG-FILE-ID (RX)
138000                       TO WS-REG2-FILE-ID (R2X)
138100               MOVE WS-REG-FILEPATH (RX)
138200                       TO WS-REG2-FILEPATH (R2X)
138300               MOVE WS-REG-ACCESSIBLE (RX)
138400                       TO WS-REG2-ACCESSIBLE (R2X)
138500               MOVE WS-REG-VISIBLE (RX)
138600                       TO WS-REG2-VISIBLE (R2X)
138700               MOVE WS-REG-SIZE (RX)
138800                       TO WS-REG2-SIZE (R2X)
138900           END-IF
139000           SET RX UP BY 1
139100           GO TO C105-SCAN-LOOP.
139200*  NONE/NONE SCAN COMPLETE.
139300       C190-SCAN-DONE.
139400           CLOSE COPYDIR.
139500*  EXIT FOR C100.
139600       C199-REMOVE-EX.
139700           EXIT.
139800
139900*  REMOVES ONE NONE/NONE FILE FROM THE REVISION 2 STAGING
140000*    COPY AND COUNTS IT TOWARD THE BAG'S REMOVED-FILE TOTAL.
140100       C150-DELETE-PAYLOAD.
140200           MOVE SPACE TO COPYDIR-LINE
140300           STRING "DELETE " WS-CUR-BAG-PARENT " "
140400               WS-REG-FILEPATH (RX) DELIMITED BY SIZE
140500               INTO COPYDIR-LINE
140600           END-STRING
140700           WRITE COPYDIR-LINE
140800               INVALID KEY
140900                   MOVE "Y" TO WS-BAG-FATAL-SW
141000           END-WRITE
141100* A NON-ZERO FILE STATUS HERE MEANS COPYDIR ITSELF COULD NOT
141200* BE WRITTEN - TREAT THE WHOLE BAG AS FATAL RATHER THAN SHIP
141300* A PARTIAL DIRECTIVE FILE.
141400           IF FS-COPYDIR NOT = "00"
141500               MOVE "Y" TO WS-BAG-FATAL-SW
141600               MOVE WS-CUR-BAG-PARENT TO AVE-BAGID
141700               MOVE WS-REG-FILE-ID (RX) TO AVE-FILEID
141800               MOVE "NODELETE"    TO AVE-CODE
141900               MOVE "UNABLE TO DELETE NONE/NONE PAYLOAD FILE"
142000                       TO AVE-TEXT
142100               WRITE AVE-ERRLINE
142200           END-IF.
142300*  EXIT FOR C150.
142400       C159-DELETE-EX.
142500           EXIT.
142600
142700*----------------------------------------------------------------*
142800*  D100 - SPRINGFIELD-ADD                                        AVC2
142900*----------------------------------------------------------------*
143000       D100-ADD-SPRINGFIELD.
143100           OPEN EXTEND COPYDIR
143200           SET GX TO 1.
143300*  FOR EACH SPRINGFIELD MAPPING ROW, LOCATES ITS PLACEHOLDER,
143400*    DERIVES THE STREAMING DESTINATION NAME, AND WRITES A
143500*    COPYDIR DIRECTIVE FOR THE NIGHTLY PROCEDURE TO ACT ON.
143600       D105-ADD-LOOP.
143700           IF GX > WS-SPRING-COUNT
143800               GO TO D190-ADD-DONE
143900           END-IF
144000* LOOKS UP A SPRINGFIELD MAPPING ROW'S BASE FILE-ID AGAINS
144100           PERFORM D110-FIND-PLACEHOLDER THRU D119-FIND-PH-EX
144200           IF WS-SCAN-SUB = ZERO
144300               MOVE "Y" TO WS-BAG-FATAL-SW
144400               MOVE WS-CUR-BAG-PARENT TO AVE-BAGID
144500               MOVE WS-SPRING-ID (GX) TO AVE-FILEID
144600               MOVE "NOTPRESENT"  TO AVE-CODE
144700               STRING "NOT ALL SPRINGFIELD FILES ARE IN"
144800                   " THE SECOND BAG" DELIMITED BY SIZE
144900                   INTO AVE-TEXT
145000               WRITE AVE-ERRLINE
145100               GO TO D199-ADD-SPRINGFIELD-EX
145200           END-IF
145300
145400* BUILDS THE STREAMING FILE'S DESTINATION NAME
145500           PERFORM D130-DERIVE-DEST THRU D139-DERIVE-DEST-EX
145600           MOVE WS-DEST-NAME TO WS-SPRING-DEST (GX)
145700
145800           ADD 1 TO WS-REG3-COUNT
145900           SET R3X TO WS-REG3-COUNT
146000           MOVE WS-SPRING-ID (GX)    TO WS-REG3-FILE-ID (R3X)
146100           MOVE WS-DEST-NAME         TO WS-REG3-FILEPATH (R3X)
146200           MOVE WS-REG3-ACCESSIBLE (WS-SCAN-SUB)
146300                   TO WS-REG3-ACCESSIBLE (R3X)
146400           MOVE WS-REG3-VISIBLE (WS-SCAN-SUB)
146500                   TO WS-REG3-VISIBLE (R3X)
146600           MOVE 1                    TO WS-REG3-SIZE (R3X)
146700
146800           MOVE SPACE TO COPYDIR-LINE
146900           STRING "ADD " WS-CUR-BAG-PARENT " " WS-DEST-NAME
147000               " FROM SPRINGFIELD " WS-SPRING-PATH (GX)
147100               DELIMITED BY SIZE INTO COPYDIR-LINE
147200           END-STRING
147300           WRITE COPYDIR-LINE
147400           ADD 1 TO AVW-STREAM-ADD-BAG
147500           SET GX UP BY 1
147600           GO TO D105-ADD-LOOP.
147700*  SPRINGFIELD ADD PASS COMPLETE.
147800       D190-ADD-DONE.
147900           CLOSE COPYDIR.
148000*  EXIT FOR D100.
148100       D199-ADD-SPRINGFIELD-EX.
148200           EXIT.
148300
148400*  LOOKS UP A SPRINGFIELD MAPPING ROW'S BASE FILE-ID AGAINST
148500*    THE CKTAB REGISTER TABLE.
148600       D110-FIND-PLACEHOLDER.
148700           MOVE ZERO TO WS-SCAN-SUB
148800           SET R3X TO 1.
148900*  SEQUENTIAL SCAN OF THE REGISTER TABLE FOR D110.
149000       D112-FIND-PH-LOOP.
149100           IF R3X > WS-REG3-COUNT
149200               GO TO D119-FIND-PH-EX
149300           END-IF
149400           IF WS-REG3-FILE-ID (R3X) = WS-SPRING-ID (GX)
149500               MOVE R3X TO WS-SCAN-SUB
149600           END-IF
149700           SET R3X UP BY 1
149800           GO TO D112-FIND-PH-LOOP.
149900*  EXIT FOR D110.
150000       D119-FIND-PH-EX.
150100           EXIT.
150200
150300*----------------------------------------------------------------*
150400*  DESTINATION NAMING - BASE MINUS EXTENSION, PLUS "-streaming"   AVC2
150500*  WHEN THE STREAMING FILE'S EXTENSION MATCHES THE PLACEHOLDER'S, AVC2
150600*  OTHERWISE JUST THE STREAMING FILE'S EXTENSION.                AVC2
150700*----------------------------------------------------------------*
150800       D130-DERIVE-DEST.
150900           MOVE WS-SCAN-SUB TO WS-BASE-IDX
151000           MOVE WS-REG3-FILEPATH (WS-BASE-IDX) TO WS-BASE-NAME
151100           MOVE ZERO TO WS-LAST-DOT
151200           MOVE 1 TO WS-NAME-SUB.
151300*  FINDS THE LAST PERIOD IN THE BASE PATH SO THE EXTENSION
151400*    CAN BE SPLIT OFF.
151500       D132-SCAN-BASE-LOOP.
151600           IF WS-NAME-SUB > 200
151700               GO TO D134-SCAN-BASE-DONE
151800           END-IF
151900           IF WS-BASE-NAME (WS-NAME-SUB:1) = "."
152000               MOVE WS-NAME-SUB TO WS-LAST-DOT
152100           END-IF
152200           ADD 1 TO WS-NAME-SUB
152300           GO TO D132-SCAN-BASE-LOOP.
152400*  BASE PATH SCAN COMPLETE.
152500       D134-SCAN-BASE-DONE.
152600           MOVE SPACE TO WS-BASE-EXT WS-BASE-STEM
152700           IF WS-LAST-DOT NOT = ZERO
152800               MOVE WS-BASE-NAME (WS-LAST-DOT + 1 : ) TO WS-BASE-EXT
152900               MOVE WS-BASE-NAME (1 : WS-LAST-DOT - 1) TO WS-BASE-STEM
153000           ELSE
153100               MOVE WS-BASE-NAME TO WS-BASE-STEM
153200           END-IF
153300
153400           MOVE ZERO TO WS-LAST-DOT
153500           MOVE 1 TO WS-NAME-SUB.
153600*  FINDS THE LAST SLASH IN THE BASE PATH SO THE STREAMING
153700*    FILE LANDS IN THE SAME DIRECTORY.
153800       D136-SCAN-STREAM-LOOP.
153900           IF WS-NAME-SUB > 200
154000               GO TO D138-SCAN-STREAM-DONE
154100           END-IF
154200           IF WS-SPRING-PATH (GX) (WS-NAME-SUB:1) = "."
154300               MOVE WS-NAME-SUB TO WS-LAST-DOT
154400           END-IF
154500           ADD 1 TO WS-NAME-SUB
154600           GO TO D136-SCAN-STREAM-LOOP.
154700*  DIRECTORY SCAN COMPLETE.
154800       D138-SCAN-STREAM-DONE.
154900           MOVE SPACE TO WS-STREAM-EXT
155000           IF WS-LAST-DOT NOT = ZERO
155100               MOVE WS-SPRING-PATH (GX) (WS-LAST-DOT + 1 : )
155200                       TO WS-STREAM-EXT
155300           END-IF
155400
155500           MOVE SPACE TO WS-DEST-NAME
155600* SAME EXTENSION ON BOTH SIDES MEANS THE STREAMING COPY NEEDS
155700* A DISTINCT NAME, NOT JUST THE -STREAMING TAG, OR IT WOULD
155800* OVERWRITE THE MASTER FILE IN THE SAME DIRECTORY.
155900           IF WS-BASE-EXT = WS-STREAM-EXT
156000               STRING WS-BASE-STEM DELIMITED BY SPACE
156100                   "-streaming." DELIMITED BY SIZE
156200                   WS-BASE-EXT DELIMITED BY SPACE
156300                   INTO WS-DEST-NAME
156400               END-STRING
156500           ELSE
156600               STRING WS-BASE-STEM DELIMITED BY SPACE
156700                   "." DELIMITED BY SIZE
156800                   WS-STREAM-EXT DELIMITED BY SPACE
156900                   INTO WS-DEST-NAME
157000               END-STRING
157100           END-IF.
157200*  EXIT FOR D130.
157300       D139-DERIVE-DEST-EX.
157400           EXIT.
157500
157600*----------------------------------------------------------------*
157700*  E100 - BAG-VERSION-UPDATE                                     AVC2
157800*----------------------------------------------------------------*
157900       E100-UPDATE-BAG-VERSION.
158000           MOVE ZERO TO WS-BGI-COUNT
158100           MOVE "N" TO WS-BASE-DOI-SET-SW WS-BASE-URN-SET-SW
158200
158300           OPEN INPUT BGIORG.
158400*  READS THE PRIOR REVISION'S BAG-INFO LINES FORWARD INTO THE
158500*    NEW REVISION, THEN APPENDS THE IS-VERSION-OF LINE.
158600       E110-READ-BGI.
158700           READ BGIORG
158800               AT END
158900                   GO TO E150-BGI-DONE
159000           END-READ
159100* CARRY EVERY LINE FROM THE PRIOR REVISION'S BAG-INFO EXCEPT
159200* ITS OWN IS-VERSION-OF - THIS REVISION WRITES A FRESH ONE.
159300           IF AVB-KEY NOT = "Is-Version-Of"
159400               AND AVB-KEY NOT = "Created"
159500               ADD 1 TO WS-BGI-COUNT
159600               SET BX TO WS-BGI-COUNT
159700               MOVE AVB-KEY   TO WS-BGI-KEY (BX)
159800               MOVE AVB-VALUE TO WS-BGI-VALUE (BX)
159900               IF AVB-KEY = "Base-DOI"
160000                   MOVE "Y" TO WS-BASE-DOI-SET-SW
160100               END-IF
160200               IF AVB-KEY = "Base-URN"
160300                   MOVE "Y" TO WS-BASE-URN-SET-SW
160400               END-IF
160500           END-IF
160600           GO TO E110-READ-BGI.
160700*  PRIOR BAG-INFO FULLY CARRIED FORWARD - FALLS INTO THE
160800*    IDENTIFIER COPY AND WRITE-OUT.
160900       E150-BGI-DONE.
161000           CLOSE BGIORG
161100
161200           ADD 1 TO WS-BGI-COUNT
161300           SET BX TO WS-BGI-COUNT
161400           MOVE "Is-Version-Of" TO WS-BGI-KEY (BX)
161500           STRING "urn:uuid:" WS-PREV-PARENT-ID DELIMITED BY SIZE
161600               INTO WS-BGI-VALUE (BX)
161700           END-STRING
161800
161900           ACCEPT WS-TODAY FROM DATE
162000           ADD 1 TO WS-BGI-COUNT
162100           SET BX TO WS-BGI-COUNT
162200           MOVE "Created" TO WS-BGI-KEY (BX)
162300           STRING "20" WS-TODAY-YY "-" WS-TODAY-MM "-"
162400               WS-TODAY-DD "T00:00:00+00:00" DELIMITED BY SIZE
162500               INTO WS-BGI-VALUE (BX)
162600           END-STRING
162700
162800* BOTH BASE IDENTIFIERS ARE EXPECTED ON EVERY BAG - LOG IT IF
162900* EITHER ONE NEVER TURNED UP ON THE DSI EXTRACT, BUT DO NOT
163000* FAIL THE BAG OVER IT.
163100           IF NOT WS-BASE-DOI-SET OR NOT WS-BASE-URN-SET
163200* PULLS THE BASE-DOI AND BASE-URN IDENTIFIERS OFF THE DSI 
163300               PERFORM E170-COPY-IDENTIFIERS THRU E179-COPY-IDS-EX
163400           END-IF
163500
163600           PERFORM E190-WRITE-BGI-OUT THRU E199-UPDATE-EX.
163700
163800*  PULLS THE BASE-DOI AND BASE-URN IDENTIFIERS OFF THE DSI
163900*    EXTRACT SO THEY CAN BE CARRIED INTO THE NEW REVISION'S
164000*    BAG-INFO.
164100       E170-COPY-IDENTIFIERS.
164200           OPEN INPUT DSIIN.
164300*  READS ONE IDENTIFIER ROW OFF THE DSI EXTRACT.
164400       E172-READ-DSI.
164500           READ DSIIN
164600               AT END
164700                   CLOSE DSIIN
164800                   GO TO E179-COPY-IDS-EX
164900           END-READ
165000           IF AVD-ID-TYPE = "DOI" AND NOT WS-BASE-DOI-SET
165100               ADD 1 TO WS-BGI-COUNT
165200               SET BX TO WS-BGI-COUNT
165300               MOVE "Base-DOI" TO WS-BGI-KEY (BX)
165400               MOVE AVD-ID-VALUE TO WS-BGI-VALUE (BX)
165500               MOVE "Y" TO WS-BASE-DOI-SET-SW
165600           END-IF
165700           IF AVD-ID-TYPE = "URN" AND NOT WS-BASE-URN-SET
165800               ADD 1 TO WS-BGI-COUNT
165900               SET BX TO WS-BGI-COUNT
166000               MOVE "Base-URN" TO WS-BGI-KEY (BX)
166100               MOVE AVD-ID-VALUE TO WS-BGI-VALUE (BX)
166200               MOVE "Y" TO WS-BASE-URN-SET-SW
166300           END-IF
166400           GO TO E172-READ-DSI.
166500*  EXIT FOR E170.
166600       E179-COPY-IDS-EX.
166700           EXIT.
166800
166900      *   02/17/04  RPM  TKT-3029  THIS TEST USED TO READ "= 2" AND CAUGHT
167000      *                            THE FLAG ONE STATEMENT TOO EARLY - A100
167100      *                            DOES NOT SET AVW-REVISIONS-BAG TO 2/3
167200      *                            UNTIL AFTER THE CALL TO A300/A400 THAT
167300      *                            LANDS US HERE HAS ALREADY RETURNED, SO
167400      *                            WE WERE ALWAYS LOOKING AT LAST BAG'S
167500      *                            VALUE, OR ZERO ON A BAG'S FIRST PASS.
167600      *                            REVISION 2'S INFO WAS LANDING IN BGI003
167700      *                            AND REVISION 3'S IN BGI002 - THE SAME
167800      *                            SWAP F100 USED TO HAVE.  TEST THE FLAG
167900      *                            THE SAME WAY F100 DOES, ABOVE - STILL
168000      *                            ZERO MEANS WE ARE BUILDING REVISION 2,
168100      *                            ANY OTHER VALUE MEANS REVISION 3.
168200      E190-WRITE-BGI-OUT.
168300          SET BX TO 1
168400          IF AVW-REVISIONS-BAG = 0
168500              OPEN OUTPUT BGI002
168600              GO TO E192-WRITE-BGI002-LOOP
168700          END-IF
168800          OPEN OUTPUT BGI003
168900          GO TO E196-WRITE-BGI003-LOOP.
169000*  WRITES ONE BAG-INFO LINE TO REV2-BAGINFO.TXT.
169100       E192-WRITE-BGI002-LOOP.
169200           IF BX > WS-BGI-COUNT
169300               GO TO E194-WRITE-BGI002-DONE
169400           END-IF
169500           MOVE SPACE        TO BGI002-RECORD
169600           MOVE WS-BGI-KEY (BX)   TO AVB2-KEY
169700           MOVE WS-BGI-VALUE (BX) TO AVB2-VALUE
169800           WRITE BGI002-RECORD
169900           SET BX UP BY 1
170000           GO TO E192-WRITE-BGI002-LOOP.
170100*  REV2-BAGINFO.TXT CLOSED.
170200       E194-WRITE-BGI002-DONE.
170300           CLOSE BGI002
170400           GO TO E199-UPDATE-EX.
170500*  WRITES ONE BAG-INFO LINE TO REV3-BAGINFO.TXT.
170600       E196-WRITE-BGI003-LOOP.
170700           IF BX > WS-BGI-COUNT
170800               GO TO E198-WRITE-BGI003-DONE
170900           END-IF
171000           MOVE SPACE        TO BGI003-RECORD
171100           MOVE WS-BGI-KEY (BX)   TO AVB3-KEY
171200           MOVE WS-BGI-VALUE (BX) TO AVB3-VALUE
171300           WRITE BGI003-RECORD
171400           SET BX UP BY 1
171500           GO TO E196-WRITE-BGI003-LOOP.
171600*  REV3-BAGINFO.TXT CLOSED.
171700       E198-WRITE-BGI003-DONE.
171800           CLOSE BGI003.
171900*  EXIT FOR E100.
172000       E199-UPDATE-EX.
172100           EXIT.
172200
172300*----------------------------------------------------------------*
172400*  F100 - MANIFEST-UPDATE, FULL RECALCULATION                    AVC2
172500*----------------------------------------------------------------*
172600*   02/17/04  RPM  TKT-3014  REVISION 3 USED TO RESCAN THE         AVC2
172700*                            ORIGINAL BAG'S OWN CHECKSUMS.TXT     AVC2
172800*                            HERE, SO ITS MANIFESTS CAME OUT      AVC2
172900*                            BYTE-IDENTICAL TO REVISION 1'S -      AVC2
173000*                            EVERY NONE/NONE FILE THE REMOVAL      AVC2
173100*                            STEP DROPPED WAS SNEAKING BACK IN,    AVC2
173200*                            AND NO STREAMING FILE WAS EVER        AVC2
173300*                            LISTED.  REVISION 3 NOW BRANCHES OFF AVC2
173400*                            TO F170, BELOW, INSTEAD.              AVC2
173500       F100-REBUILD-MANIFEST.
173600           IF AVW-REVISIONS-BAG NOT = 0
173700               GO TO F170-REBUILD-REV3
173800           END-IF
173900           OPEN INPUT CKTAB
174000           OPEN OUTPUT PMAN001
174100           OPEN OUTPUT TMAN001.
174200
174300*  READS ONE CKTAB ROW FOR THE REVISION 1 FULL-RECALCULATION
174400*    MANIFEST BUILD, CLASSIFYING IT AS PAYLOAD OR TAG BY ITS
174500*    LOWERCASE PATH PREFIX.
174600       F110-READ-CKTAB.
174700           READ CKTAB
174800               AT END
174900                   GO TO F190-REBUILD-DONE
175000           END-READ
175100
175200* LOWERCASE PATH PREFIX - SEE THE 11/06/03 FIX ABOVE, THE
175300* REAL EXTRACT NEVER USES UPPERCASE HERE.
175400           IF CKT-FP-PREFIX5 = "data/"
175500               MOVE CKT-CHECKSUM TO AVMP1-CHECKSUM
175600               MOVE CKT-FILEPATH TO AVMP1-FILEPATH
175700               WRITE PMAN001-RECORD
175800           ELSE
175900* NOT PAYLOAD AND NOT A TAG REGISTER ITSELF - EVERYTHING ELSE
176000* UNDER THE BAG ROOT IS A TAG FILE.
176100               IF CKT-FP-PREFIX5 (1:4) NOT = "tagm"
176200                   MOVE CKT-CHECKSUM TO AVMT1-CHECKSUM
176300                   MOVE CKT-FILEPATH TO AVMT1-FILEPATH
176400                   WRITE TMAN001-RECORD
176500               END-IF
176600           END-IF
176700           GO TO F110-READ-CKTAB.
176800
176900*  FULL-RECALCULATION MANIFEST BUILD COMPLETE.
177000       F190-REBUILD-DONE.
177100           CLOSE CKTAB PMAN001 TMAN001
177200           GO TO F199-REBUILD-EX.
177300
177400*----------------------------------------------------------------*
177500*  F170 - MANIFEST-UPDATE FOR REVISION 3.  CARRIES FORWARD EVERY   AVC2
177600*  ENTRY REVISION 2 ALREADY REGISTERED (NO RECHECKING NEEDED -    AVC2
177700*  THOSE BYTES NEVER MOVED) AND ADDS ONE PAYLOAD ENTRY PER         AVC2
177800*  SPRINGFIELD STREAMING FILE, REUSING THE CHECKSUM THE NIGHTLY   AVC2
177900*  HASHING RUN ALREADY HOLDS FOR THAT FILE'S SPRINGFIELD SOURCE - AVC2
178000*  A FILE'S CHECKSUM IS A FUNCTION OF ITS BYTES, NOT THE NAME IT  AVC2
178100*  IS FILED UNDER, SO THE SOURCE-SIDE CHECKSUM IS GOOD FOR THE    AVC2
178200*  RENAMED BAG COPY TOO.  TKT-3014.                               AVC2
178300*----------------------------------------------------------------*
178400       F170-REBUILD-REV3.
178500           OPEN INPUT  PMAN002
178600           OPEN OUTPUT PMAN003.
178700*  COPIES REVISION 2'S PAYLOAD MANIFEST ROWS FORWARD INTO
178800*    REVISION 3 VERBATIM.
178900       F172-COPY-PAYLOAD3-LOOP.
179000           READ PMAN002
179100               AT END
179200                   GO TO F174-COPY-PAYLOAD3-DONE
179300           END-READ
179400           MOVE AVMP2-CHECKSUM TO AVMP3-CHECKSUM
179500           MOVE AVMP2-FILEPATH TO AVMP3-FILEPATH
179600           WRITE PMAN003-RECORD
179700           GO TO F172-COPY-PAYLOAD3-LOOP.
179800*  REVISION 2'S PAYLOAD ROWS ARE NOW ALL CARRIED INTO
179900*    REVISION 3.
180000       F174-COPY-PAYLOAD3-DONE.
180100           CLOSE PMAN002
180200
180300           OPEN INPUT  TMAN002
180400           OPEN OUTPUT TMAN003.
180500*  COPIES REVISION 2'S TAG MANIFEST ROWS FORWARD INTO
180600*    REVISION 3 VERBATIM.
180700       F176-COPY-TAG3-LOOP.
180800           READ TMAN002
180900               AT END
181000                   GO TO F178-COPY-TAG3-DONE
181100           END-READ
181200           MOVE AVMT2-CHECKSUM TO AVMT3-CHECKSUM
181300           MOVE AVMT2-FILEPATH TO AVMT3-FILEPATH
181400           WRITE TMAN003-RECORD
181500           GO TO F176-COPY-TAG3-LOOP.
181600*  REVISION 2'S TAG ROWS ARE NOW ALL CARRIED INTO REVISION 3.
181700       F178-COPY-TAG3-DONE.
181800           CLOSE TMAN002 TMAN003
181900
182000           OPEN EXTEND PMAN003
182100           SET GX TO 1.
182200*  ADDS ONE PAYLOAD MANIFEST ROW PER STREAMING FILE, LOOKING
182300*    ITS CHECKSUM UP BY ITS SPRINGFIELD SOURCE PATH.
182400       F180-ADD-STREAM-LOOP.
182500           IF GX > WS-SPRING-COUNT
182600               GO TO F188-ADD-STREAM-DONE
182700           END-IF
182800* LOOKS UP A STREAMING FILE'S CHECKSUM BY MATCHING ITS SPR
182900           PERFORM F184-FIND-STREAM-CKSUM THRU F186-FIND-CKSUM-EX
183000           MOVE WS-STREAM-CKSUM     TO AVMP3-CHECKSUM
183100           MOVE WS-SPRING-DEST (GX) TO AVMP3-FILEPATH
183200           WRITE PMAN003-RECORD
183300           SET GX UP BY 1
183400           GO TO F180-ADD-STREAM-LOOP.
183500*  ALL STREAMING FILES ARE NOW REGISTERED IN REVISION 3'S
183600*    PAYLOAD MANIFEST.
183700       F188-ADD-STREAM-DONE.
183800           CLOSE PMAN003
183900           GO TO F199-REBUILD-EX.
184000
184100*  LOOKS UP A STREAMING FILE'S CHECKSUM BY MATCHING ITS
184200*    SPRINGFIELD SOURCE PATH AGAINST THE ORIGINAL CKTAB
184300*    EXTRACT.
184400       F184-FIND-STREAM-CKSUM.
184500           MOVE SPACE TO WS-STREAM-CKSUM
184600           OPEN INPUT CKTAB.
184700*  SEQUENTIAL SCAN OF THE CKTAB TABLE FOR F184.
184800       F185-SCAN-CKTAB.
184900           READ CKTAB
185000               AT END
185100                   CLOSE CKTAB
185200                   GO TO F186-FIND-CKSUM-EX
185300           END-READ
185400* MATCH THE STREAMING FILE BACK TO ITS SPRINGFIELD SOURCE ROW
185500* SO ITS CHECKSUM CAN BE REUSED RATHER THAN RECOMPUTED.
185600           IF CKT-FILEPATH = WS-SPRING-PATH (GX)
185700               MOVE CKT-CHECKSUM TO WS-STREAM-CKSUM
185800               CLOSE CKTAB
185900               GO TO F186-FIND-CKSUM-EX
186000           END-IF
186100           GO TO F185-SCAN-CKTAB.
186200*  EXIT FOR F184.
186300       F186-FIND-CKSUM-EX.
186400           EXIT.
186500*  EXIT FOR F100.
186600       F199-REBUILD-EX.
186700           EXIT.
186800
186900*----------------------------------------------------------------*
187000*  F150 - MANIFEST-UPDATE, REMOVAL VARIANT (REVISION 2)          AVC2
187100*----------------------------------------------------------------*
187200       F150-REBUILD-MANIFEST-REMOVAL.
187300           OPEN INPUT  PMAN001
187400           OPEN OUTPUT PMAN002.
187500*  CARRIES REVISION 1'S PAYLOAD MANIFEST FORWARD INTO
187600*    REVISION 2, DROPPING ANY ROW THE NONE/NONE REMOVAL STEP
187700*    FLAGGED.
187800       F155-COPY-PAYLOAD-LOOP.
187900           READ PMAN001
188000               AT END
188100                   GO TO F160-COPY-PAYLOAD-DONE
188200           END-READ
188300* CHECKS WHETHER THE CURRENT PAYLOAD ROW'S FILE WAS ONE OF
188400           PERFORM F157-WAS-REMOVED THRU F158-WAS-REMOVED-EX
188500           IF WS-SCAN-SUB = ZERO
188600               MOVE AVMP1-CHECKSUM TO AVMP2-CHECKSUM
188700               MOVE AVMP1-FILEPATH TO AVMP2-FILEPATH
188800               WRITE PMAN002-RECORD
188900           END-IF
189000           GO TO F155-COPY-PAYLOAD-LOOP.
189100*  CHECKS WHETHER THE CURRENT PAYLOAD ROW'S FILE WAS ONE OF
189200*    THE ONES C150 REMOVED FROM THIS BAG.
189300       F157-WAS-REMOVED.
189400           MOVE ZERO TO WS-SCAN-SUB
189500           SET WX TO 1.
189600*  SEQUENTIAL SCAN OF THE REMOVED-FILE LIST FOR F157.
189700       F157A-SCAN-LOOP.
189800           IF WX > WS-REMOVED-COUNT
189900               GO TO F158-WAS-REMOVED-EX
190000           END-IF
190100* SKIP ANY PAYLOAD ROW WHOSE FILE C150 ALREADY REMOVED FROM
190200* THIS BAG'S REVISION 2 STAGING COPY.
190300           IF WS-REMOVED-PATH (WX) = AVMP1-FILEPATH
190400               MOVE 1 TO WS-SCAN-SUB
190500           END-IF
190600           SET WX UP BY 1
190700           GO TO F157A-SCAN-LOOP.
190800*  EXIT FOR F157.
190900       F158-WAS-REMOVED-EX.
191000           EXIT.
191100*  REVISION 2'S PAYLOAD MANIFEST IS NOW COMPLETE, LESS THE
191200*    REMOVED FILES.
191300       F160-COPY-PAYLOAD-DONE.
191400           CLOSE PMAN001 PMAN002
191500
191600           OPEN INPUT CKTAB
191700           OPEN OUTPUT TMAN002.
191800*  READS ONE CKTAB ROW AGAIN FOR THE TAG MANIFEST HALF OF THE
191900*    REMOVAL-VARIANT REBUILD.
192000       F165-READ-CKTAB-2.
192100           READ CKTAB
192200               AT END
192300                   CLOSE CKTAB TMAN002
192400                   GO TO F199-REBUILD-EX
192500           END-READ
192600* TAG-SIDE CARRYOVER ONLY LOOKS AT THE NON-PAYLOAD ROWS.
192700           IF CKT-FP-PREFIX5 NOT = "data/"
192800               AND CKT-FP-PREFIX5 (1:4) NOT = "tagm"
192900               MOVE CKT-CHECKSUM TO AVMT2-CHECKSUM
193000               MOVE CKT-FILEPATH TO AVMT2-FILEPATH
193100               WRITE TMAN002-RECORD
193200           END-IF
193300           GO TO F165-READ-CKTAB-2.
193400
193500*----------------------------------------------------------------*
193600*  A900 - RUN REPORT CONTROL TOTALS                              AVC2
193700*----------------------------------------------------------------*
193800       A900-PRINT-REPORT.
193900*   02/17/04 RPM TKT-3014  RUN TOTALS WERE MISSING THE PLACEHOLDER AVC2
194000*                          -REPLACED/FILES-REMOVED/STREAMING-ADDED AVC2
194100*                          COUNTS - THE PER-BAG DETAIL LINE HAD    AVC2
194200*                          THEM ALL ALONG (AVW-PLACE-REPL-BAG ET   AVC2
194300*                          AL ROLL UP INTO THE -TOT FIELDS EVERY   AVC2
194400*                          BAG), THE END-OF-RUN LINE JUST NEVER    AVC2
194500*                          PRINTED THEM.  ADDED.                   AVC2
194600           MOVE "RUN TOTALS" TO WS-TOT-LABEL2
194700           MOVE AVW-BAGS-READ      TO WS-TOT-READ2
194800           MOVE AVW-BAGS-CONVERTED TO WS-TOT-CONV2
194900           MOVE AVW-BAGS-SKIPPED   TO WS-TOT-SKIP2
195000           MOVE AVW-BAGS-FAILED    TO WS-TOT-FAIL2
195100           MOVE AVW-PLACE-REPL-TOT TO WS-TOT-PLACE2
195200           MOVE AVW-FILES-REM-TOT  TO WS-TOT-REMOVED2
195300           MOVE AVW-STREAM-ADD-TOT TO WS-TOT-ADDED2
195400           WRITE RUNRPT-LINE FROM WS-RPT-TOTALS.
195500*  EXIT FOR A900.
195600       A999-PRINT-REPORT-EX.
195700           EXIT.
