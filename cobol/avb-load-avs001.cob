000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    AVS001.
000300       AUTHOR.        SWAITE.
000400       INSTALLATION.  CMS - ARCHIVAL SYSTEMS GROUP.
000500       DATE-WRITTEN.  04/02/91.
000600       DATE-COMPILED.
000700       SECURITY.      CMS INTERNAL USE ONLY.
000800*----------------------------------------------------------------*
000900*  AVS001 - SOURCES MAPPING LOADER                                AVS1
001000*                                                                  AVS1
001100*  READS THE DARK-ARCHIVE/SPRINGFIELD SOURCES MAPPING TABLE       AVS1
001200*  (ONE ROW PER AV MASTER FILE) OFF THE NIGHTLY EXTRACT, VALIDATES AVS1
001300*  EACH ROW, SPLITS OUT THE BAG-PARENT ID FROM THE AV PATH, AND    AVS1
001400*  WRITES A CLEAN TABLE (SRCOUT) FOR THE CONVERT DRIVER (AVC002)   AVS1
001500*  TO LOAD INTO A WORKING-STORAGE TABLE.  REJECTED ROWS GO TO THE  AVS1
001600*  ERROR LOG.  IF ANY ROW IS MISSING ITS FILE ID OR AV PATH, OR    AVS1
001700*  IF ANY SOURCE FILE OR STORE BASE CANNOT BE OPENED, THE WHOLE    AVS1
001800*  RUN ABORTS WITH A NONZERO RETURN CODE - SRCOUT MUST NEVER BE    AVS1
001900*  CONSUMED BY AVC002 OFF OF A PARTIAL OR BAD LOAD.                AVS1
002000*----------------------------------------------------------------*
002100*  CHANGE LOG                                                     AVS1
002200*----------------------------------------------------------------*
002300*   04/02/91  SW   TKT-1140  ORIGINAL PROGRAM.                     AVS1
002400*   09/17/91  SW   TKT-1156  ADDED REJECT COUNT TO ABORT TEST -    AVS1
002500*                            ONE BAD ROW USED TO JUST GET SKIPPED. AVS1
002600*   02/11/92  SW   TKT-1244  BAG-PARENT ID SPLIT MOVED UP FRONT    AVS1
002700*                            OF THE ROW INSTEAD OF AT READ TIME   AVS1
002800*                            IN THE CONVERTER.                    AVS1
002900*   11/14/94  SW   TKT-1977  SPRINGFIELD (STREAMING) PATH COLUMN  AVS1
003000*                            ADDED TO THE MAPPING TABLE.          AVS1
003100*   06/03/96  SW   TKT-2055  EXISTENCE CHECK ADDED FOR THE DARK   AVS1
003200*                            ARCHIVE AND SPRINGFIELD STORE BASE   AVS1
003300*                            PATHS, NOT JUST THE INDIVIDUAL       AVS1
003400*                            FILES - TOO MANY BAD MOUNTS GOT      AVS1
003500*                            PAST US LAST QUARTER.                AVS1
003600*   01/06/99  RPM  TKT-2290  Y2K REVIEW - NO DATE FIELDS ARE      AVS1
003700*                            STORED OR COMPARED IN THIS PROGRAM,  AVS1
003800*                            REVIEWED, NO CHANGE REQUIRED.        AVS1
003900*   08/22/01  RPM  TKT-2410  CSV HEADER ROW WAS BEING TREATED AS  AVS1
004000*                            A BAD DATA ROW AND COUNTED AGAINST   AVS1
004100*                            THE ABORT TEST - NOW SKIPPED.        AVS1
004200*   02/17/04  RPM  TKT-3014  WS-ROWS-READ AND THE FOUR COUNTERS   AVS1
004300*                            BELOW WERE PUT UP AS COMP-3 77-      AVS1
004400*                            LEVELS ON A MISREAD OF THE SHOP'S    AVS1
004500*                            STANDARD - NOTHING ELSE IN THIS      AVS1
004600*                            PROGRAM PACKS A COUNTER.  BACK TO    AVS1
004700*                            PLAIN DISPLAY 01-LEVELS.  ALSO        AVS1
004800*                            DROPPED WS-SUB, A SUBSCRIPT NOTHING  AVS1
004900*                            HERE EVER SUBSCRIPTED WITH.           AVS1
005000*----------------------------------------------------------------*
005100*  OPERATING NOTES                                                AVS1
005200*----------------------------------------------------------------*
005300*  THIS JOB RUNS BEFORE AVC002 EACH NIGHT.  SRCOUT IS THE ONLY    AVS1
005400*  FILE AVC002 TRUSTS - IF THIS JOB ABORTS, THE NIGHTLY           AVS1
005500*  PROCEDURE MUST NOT LET AVC002 RUN AGAINST WHATEVER IS LEFT IN  AVS1
005600*  SRCOUT, EVEN THOUGH THE FILE STILL EXISTS ON DISK.  P60 AND    AVS1
005700*  P90 BOTH TAKE CARE TO EMPTY SRCOUT OUT BEFORE ABORTING SO A    AVS1
005800*  STALE COPY FROM A PRIOR GOOD RUN CANNOT BE PICKED UP BY        AVS1
005900*  ACCIDENT.                                                      AVS1
006000*                                                                 AVS1
006100*  EVERY ROW IS LOADED AND PARSED BEFORE A SINGLE FILE IS         AVS1
006200*  CHECKED ON DISK (P10-P40), AND EVERY FILE CHECK HAPPENS        AVS1
006300*  AFTER THAT (P50-P60) - THIS KEEPS A SLOW MOUNT FROM MASKING A  AVS1
006400*  FAST, CHEAP DATA PROBLEM THAT COULD HAVE ABORTED THE RUN       AVS1
006500*  WITHOUT EVER TOUCHING THE FILESYSTEM.                          AVS1
006600*----------------------------------------------------------------*
006700       ENVIRONMENT DIVISION.
006800       CONFIGURATION SECTION.
006900       SOURCE-COMPUTER. IBM-PC.
007000       OBJECT-COMPUTER. IBM-PC.
007100       SPECIAL-NAMES.
007200           C01 IS TOP-OF-FORM
007300           CLASS AVS-ALPHA-CLASS IS "A" THRU "Z"
007400           UPSI-0 ON STATUS IS AVS-TEST-RUN-SW
007500           UPSI-0 OFF STATUS IS AVS-PROD-RUN-SW.
007600       INPUT-OUTPUT SECTION.
007700       FILE-CONTROL.
007800
007900*  RAW NIGHTLY EXTRACT, ONE CSV LINE PER MAPPING ROW.        AVS1
008000           SELECT SRCIN        ASSIGN TO "S20"
008100               ORGANIZATION IS LINE SEQUENTIAL
008200               FILE STATUS IS FS-SRCIN.
008300
008400*  CLEAN TABLE HANDED TO THE CONVERT DRIVER (AVC002).        AVS1
008500           SELECT SRCOUT       ASSIGN TO "S25"
008600               ORGANIZATION IS LINE SEQUENTIAL
008700               FILE STATUS IS FS-SRCOUT.
008800
008900*  REJECTED-ROW AND RUN-TOTALS LOG.                          AVS1
009000           SELECT ERRLOG       ASSIGN TO "S26"
009100               ORGANIZATION IS LINE SEQUENTIAL
009200               FILE STATUS IS FS-ERRLOG.
009300
009400*  SCRATCH SELECT REUSED BY P70 TO PROBE FOR A FILE'S        AVS1
009500*  EXISTENCE - OPENED AND IMMEDIATELY CLOSED, NEVER READ.     AVS1
009600           SELECT AVCHK-FILE   ASSIGN TO WS-CHECK-PATH
009700               ORGANIZATION IS LINE SEQUENTIAL
009800               FILE STATUS IS FS-AVCHK.
009900
010000       DATA DIVISION.
010100       FILE SECTION.
010200
010300*  ONE UNPARSED CSV LINE.                                    AVS1
010400       FD  SRCIN
010500           LABEL RECORDS ARE STANDARD.
010600       01  SRCIN-RECORD                PIC X(466).
010700
010800       FD  SRCOUT
010900           LABEL RECORDS ARE STANDARD.
011000           COPY AVSSRC.CPY IN "CMS.COPYLIB".
011100
011200       FD  ERRLOG
011300           LABEL RECORDS ARE STANDARD.
011400           COPY AVSMSG.CPY IN "CMS.COPYLIB".
011500
011600       FD  AVCHK-FILE
011700           LABEL RECORDS ARE STANDARD.
011800*  NEVER ACTUALLY READ - WE ONLY CARE WHETHER THE OPEN       AVS1
011900*  SUCCEEDED.                                                AVS1
012000       01  AVCHK-RECORD                PIC X(200).
012100
012200       WORKING-STORAGE SECTION.
012300
012400*----------------------------------------------------------------*
012500*  FILE STATUS HOLDERS                                           AVS1
012600*----------------------------------------------------------------*
012700       01  FS-SRCIN                    PIC XX.
012800*  FS-SRCIN   - RAW NIGHTLY CSV EXTRACT.                       AVS1
012900       01  FS-SRCOUT                   PIC XX.
013000*  FS-SRCOUT  - CLEAN TABLE HANDED TO AVC002.                  AVS1
013100       01  FS-ERRLOG                   PIC XX.
013200*  FS-ERRLOG  - REJECT/TOTALS LOG.                             AVS1
013300       01  FS-AVCHK                    PIC XX.
013400*  FS-AVCHK   - SET BY EVERY P70 EXISTENCE PROBE.              AVS1
013500
013600*----------------------------------------------------------------*
013700*  SWITCHES                                                     AVS1
013800*----------------------------------------------------------------*
013900*  SET BY P10 WHEN SRCIN RUNS OUT OF ROWS.                          AVS1
014000       01  WS-EOF-SRCIN-SW             PIC X       VALUE "N".
014100           88  WS-EOF-SRCIN                VALUE "Y".
014200*  STARTS "Y" SO P10 DROPS THE CSV HEADER ROW WITHOUT COUNTING IT.  AVS1
014300       01  WS-FIRST-ROW-SW             PIC X       VALUE "Y".
014400           88  WS-FIRST-ROW                VALUE "Y".
014500*  ONCE SET, NOTHING CLEARS IT - SRCOUT IS NEVER FIT TO HAND OFF     AVS1
014600*  FOR THE REST OF THE RUN.                                         AVS1
014700       01  WS-ABORT-SW                 PIC X       VALUE "N".
014800           88  WS-ABORT-RUN                VALUE "Y".
014900*  RESET "N" AT TOP OF EACH ROW - KEPT FOR SYMMETRY WITH THE OTHER   AVS1
015000*  ROW SWITCHES EVEN THOUGH NOTHING TESTS ITS 88 TODAY.              AVS1
015100       01  WS-ROW-BAD-SW               PIC X       VALUE "N".
015200           88  WS-ROW-IS-BAD                VALUE "Y".
015300
015400*----------------------------------------------------------------*
015500*  RUN COUNTERS.                                                 AVS1
015600*   02/17/04 RPM TKT-3014  THESE FIVE WERE PUT UP AS COMP-3 77-   AVS1
015700*                          LEVELS ON A MISREAD OF THE SHOP'S OWN  AVS1
015800*                          STANDARD - NOTHING ELSE IN THIS        AVS1
015900*                          PROGRAM PACKS A COUNTER.  BACK TO      AVS1
016000*                          PLAIN DISPLAY 01-LEVELS.  ALSO DROPPED AVS1
016100*                          WS-SUB, A SUBSCRIPT NOTHING HERE EVER  AVS1
016200*                          SUBSCRIPTED WITH.                      AVS1
016300*----------------------------------------------------------------*
016400       01  WS-ROWS-READ                PIC 9(06)   VALUE ZERO.
016500       01  WS-ROWS-BAD                 PIC 9(06)   VALUE ZERO.
016600       01  WS-ROWS-VALID               PIC 9(06)   VALUE ZERO.
016700       01  WS-FILES-CHECKED            PIC 9(06)   VALUE ZERO.
016800       01  WS-FILES-MISSING            PIC 9(06)   VALUE ZERO.
016900
017000*----------------------------------------------------------------*
017100*  CSV ROW WORK AREA                                             AVS1
017200*----------------------------------------------------------------*
017300       01  WS-FILE-ID                  PIC X(64).
017400       01  WS-AV-PATH                  PIC X(200).
017500       01  WS-SPRING-PATH               PIC X(200).
017600
017700*----------------------------------------------------------------*
017800*  AV-PATH REDEFINED AS PARENT-ID / SEPARATOR / REMAINDER SO WE   AVS1
017900*  CAN LIFT THE BAG-PARENT UUID OFF THE FRONT OF THE PATH.        AVS1
018000*----------------------------------------------------------------*
018100       01  WS-AV-PATH-SPLIT REDEFINES WS-AV-PATH.
018200           05  WS-SPLIT-PARENT         PIC X(36).
018300           05  WS-SPLIT-SEP            PIC X(01).
018400           05  WS-SPLIT-REST           PIC X(163).
018500
018600       01  WS-BAG-PARENT                PIC X(36).
018700
018800*----------------------------------------------------------------*
018900*  DARK-ARCHIVE / SPRINGFIELD STORE BASE LOCATIONS, CONFIGURED    AVS1
019000*  PER TKT-2055.  REDEFINED SO THE BASE AND A TRAILING SLASH CAN  AVS1
019100*  BE WORKED ON SEPARATELY WHEN WE STRING A FULL CHECK PATH.      AVS1
019200*----------------------------------------------------------------*
019300       01  WS-DARK-BASE                PIC X(40)
019400           VALUE "DARKARCH".
019500       01  WS-SPRING-BASE               PIC X(40)
019600           VALUE "SPRINGFLD".
019700
019800       01  WS-CHECK-PATH                PIC X(200).
019900       01  WS-CHECK-PATH-SPLIT REDEFINES WS-CHECK-PATH.
020000           05  WS-CHECK-BASE            PIC X(40).
020100           05  WS-CHECK-SUFFIX          PIC X(160).
020200
020300*----------------------------------------------------------------*
020400*  ERROR-LINE WORK AREA, ALSO USED TO BUILD THE RUN-TOTALS        AVS1
020500*  TRAILER LINE AT END OF RUN (SAME BUFFER, DIFFERENT REDEFINE).  AVS1
020600*----------------------------------------------------------------*
020700       01  WS-ERR-LINE.
020800           05  WS-ERR-BAGID             PIC X(36)  VALUE SPACE.
020900           05  FILLER                  PIC X      VALUE SPACE.
021000           05  WS-ERR-FILEID            PIC X(20)  VALUE SPACE.
021100           05  FILLER                  PIC X      VALUE SPACE.
021200           05  WS-ERR-CODE              PIC X(10)  VALUE SPACE.
021300           05  FILLER                  PIC X      VALUE SPACE.
021400           05  WS-ERR-TEXT              PIC X(50)  VALUE SPACE.
021500           05  FILLER                  PIC X(01)  VALUE SPACE.
021600
021700       01  WS-TOTALS-LINE REDEFINES WS-ERR-LINE.
021800           05  WS-TOT-LABEL             PIC X(20)  VALUE SPACE.
021900           05  WS-TOT-READ              PIC ZZZ,ZZ9.
022000           05  FILLER                  PIC X(01)  VALUE SPACE.
022100           05  WS-TOT-BAD               PIC ZZZ,ZZ9.
022200           05  FILLER                  PIC X(01)  VALUE SPACE.
022300           05  WS-TOT-VALID             PIC ZZZ,ZZ9.
022400           05  FILLER                  PIC X(70)  VALUE SPACE.
022500
022600       PROCEDURE DIVISION.
022700
022800       P0.
022900*----------------------------------------------------------------*
023000*  OPEN THE TABLE, THE EXTRACT AND THE ERROR LOG, AND LOAD EVERY  AVS1
023100*  ROW IN THE MAPPING TABLE BEFORE WE EVER CHECK A FILE ON DISK.  AVS1
023200*----------------------------------------------------------------*
023300           OPEN INPUT  SRCIN
023400           OPEN OUTPUT SRCOUT
023500           OPEN OUTPUT ERRLOG.
023600
023700* READS ONE CSV LINE OFF SRCIN.  THE VERY FIRST ROW IS THE
023800* HEADER LINE AND IS DISCARDED HERE, NOT COUNTED AS BAD.
023900       P10-READ-ROW.
024000           READ SRCIN
024100               AT END
024200                   MOVE "Y" TO WS-EOF-SRCIN-SW
024300                   GO TO P40-LOAD-DONE
024400           END-READ
024500
024600           ADD 1 TO WS-ROWS-READ
024700
024800           IF WS-FIRST-ROW
024900               MOVE "N" TO WS-FIRST-ROW-SW
025000               GO TO P10-READ-ROW
025100           END-IF.
025200
025300* SPLITS THE RAW CSV LINE INTO ITS THREE COLUMNS - FILE ID,
025400* AV PATH, AND THE OPTIONAL SPRINGFIELD STREAMING PATH.
025500       P15-PARSE-ROW.
025600           MOVE SPACE TO WS-FILE-ID WS-AV-PATH WS-SPRING-PATH
025700           UNSTRING SRCIN-RECORD DELIMITED BY ","
025800               INTO WS-FILE-ID WS-AV-PATH WS-SPRING-PATH
025900           END-UNSTRING
026000           MOVE "N" TO WS-ROW-BAD-SW.
026100
026200* A ROW WITH NO FILE ID OR NO AV PATH IS UNUSABLE - LOGS IT
026300* AND SETS THE ABORT SWITCH SO SRCOUT NEVER GETS PICKED UP.
026400       P20-VALIDATE-ROW.
026500           IF WS-FILE-ID = SPACE OR WS-AV-PATH = SPACE
026600               MOVE "Y" TO WS-ROW-BAD-SW
026700               MOVE "Y" TO WS-ABORT-SW
026800               ADD 1 TO WS-ROWS-BAD
026900               MOVE WS-FILE-ID TO WS-ERR-FILEID
027000               MOVE "BADROW"  TO WS-ERR-CODE
027100               MOVE "MISSING FILE ID OR AV PATH IN MAPPING ROW"
027200                           TO WS-ERR-TEXT
027300               WRITE AVE-ERRLINE FROM WS-ERR-LINE
027400               GO TO P10-READ-ROW
027500           END-IF.
027600
027700* LIFTS THE BAG-PARENT UUID OFF THE FRONT OF THE AV PATH SO
027800* AVC002 DOES NOT HAVE TO PARSE IT AGAIN FOR EVERY ROW.
027900       P25-SPLIT-PARENT.
028000           MOVE WS-AV-PATH TO WS-AV-PATH-SPLIT
028100           UNSTRING WS-AV-PATH DELIMITED BY "/"
028200               INTO WS-BAG-PARENT
028300           END-UNSTRING.
028400
028500* WRITES ONE CLEAN SRCOUT ROW FOR THIS MAPPING ENTRY.
028600       P30-WRITE-EXTRACT.
028700           MOVE SPACE             TO AVS-SRC-RECORD
028800           MOVE WS-FILE-ID        TO AVS-FILE-ID
028900           MOVE WS-AV-PATH        TO AVS-AV-PATH
029000           MOVE WS-SPRING-PATH    TO AVS-SPRINGFLD-PATH
029100           MOVE WS-BAG-PARENT     TO AVS-BAG-PARENT
029200           WRITE AVS-SRC-RECORD
029300           ADD 1 TO WS-ROWS-VALID
029400* LOOPS BACK FOR THE NEXT RAW LINE OFF SRCIN.
029500           GO TO P10-READ-ROW.
029600
029700       P40-LOAD-DONE.
029800*----------------------------------------------------------------*
029900*  PER TKT-1156, ANY BAD ROW ABORTS BEFORE WE EVER GO NEAR THE    AVS1
030000*  FILESYSTEM.  SRCOUT IS CLOSED BUT MUST NOT BE PICKED UP.       AVS1
030100*----------------------------------------------------------------*
030200           IF WS-ABORT-RUN
030300               GO TO P90-ABORT-RUN
030400           END-IF.
030500
030600* CONFIRMS BOTH STORE BASES ARE MOUNTED BEFORE WE SPEND TIME
030700* CHECKING EVERY INDIVIDUAL FILE UNDER THEM.
030800       P50-VERIFY-BASES.
030900           MOVE WS-DARK-BASE   TO WS-CHECK-BASE
031000           MOVE SPACE          TO WS-CHECK-SUFFIX
031100           PERFORM P70-TRY-OPEN THRU P70-TRY-OPEN-EXIT
031200           IF FS-AVCHK NOT = "00"
031300               MOVE "N/A"          TO WS-ERR-BAGID
031400               MOVE WS-DARK-BASE   TO WS-ERR-FILEID
031500               MOVE "NOBASE"       TO WS-ERR-CODE
031600               MOVE "DARK ARCHIVE STORE BASE NOT FOUND"
031700                           TO WS-ERR-TEXT
031800               WRITE AVE-ERRLINE FROM WS-ERR-LINE
031900               MOVE "Y" TO WS-ABORT-SW
032000           END-IF.
032100
032200* SAME CHECK, SPRINGFIELD SIDE - BOTH BASES HAVE TO BE UP
032300* BEFORE ANY PER-FILE CHECK IS WORTH RUNNING AT ALL.
032400           MOVE WS-SPRING-BASE TO WS-CHECK-BASE
032500           MOVE SPACE          TO WS-CHECK-SUFFIX
032600           PERFORM P70-TRY-OPEN THRU P70-TRY-OPEN-EXIT
032700           IF FS-AVCHK NOT = "00"
032800               MOVE "N/A"          TO WS-ERR-BAGID
032900               MOVE WS-SPRING-BASE TO WS-ERR-FILEID
033000               MOVE "NOBASE"       TO WS-ERR-CODE
033100               MOVE "SPRINGFIELD STORE BASE NOT FOUND"
033200                           TO WS-ERR-TEXT
033300               WRITE AVE-ERRLINE FROM WS-ERR-LINE
033400               MOVE "Y" TO WS-ABORT-SW
033500           END-IF
033600
033700           IF WS-ABORT-RUN
033800               GO TO P90-ABORT-RUN
033900           END-IF.
034000
034100* REOPENS SRCOUT FOR INPUT SO EVERY VALID ROW CAN BE RE-READ
034200* AND ITS FILES CHECKED ON DISK.
034300       P55-VERIFY-SOURCES.
034400           CLOSE SRCOUT
034500           OPEN INPUT SRCOUT.
034600
034700* CHECKS THAT THE AV MASTER FILE, AND THE SPRINGFIELD FILE
034800* WHEN ONE IS MAPPED, ACTUALLY EXIST UNDER THEIR STORE BASE.
034900       P56-VERIFY-LOOP.
035000           READ SRCOUT
035100               AT END
035200                   GO TO P60-VERIFY-DONE
035300           END-READ
035400
035500           MOVE WS-DARK-BASE      TO WS-CHECK-BASE
035600           MOVE AVS-AV-PATH       TO WS-CHECK-SUFFIX
035700           PERFORM P70-TRY-OPEN THRU P70-TRY-OPEN-EXIT
035800           ADD 1 TO WS-FILES-CHECKED
035900           IF FS-AVCHK NOT = "00"
036000               ADD 1 TO WS-FILES-MISSING
036100               MOVE "Y" TO WS-ABORT-SW
036200               MOVE AVS-BAG-PARENT TO WS-ERR-BAGID
036300               MOVE AVS-FILE-ID    TO WS-ERR-FILEID
036400               MOVE "NOFILE"       TO WS-ERR-CODE
036500               MOVE "SOURCE FILE NOT FOUND IN DARK ARCHIVE"
036600                           TO WS-ERR-TEXT
036700               WRITE AVE-ERRLINE FROM WS-ERR-LINE
036800           END-IF
036900
037000* SPRINGFIELD PATH IS OPTIONAL ON THE ROW - ONLY BAGS WITH A
037100* STREAMING COPY MAPPED GET THIS SECOND CHECK AT ALL.
037200           IF AVS-SPRINGFLD-PATH NOT = SPACE
037300               MOVE WS-SPRING-BASE    TO WS-CHECK-BASE
037400               MOVE AVS-SPRINGFLD-PATH TO WS-CHECK-SUFFIX
037500               PERFORM P70-TRY-OPEN THRU P70-TRY-OPEN-EXIT
037600               ADD 1 TO WS-FILES-CHECKED
037700               IF FS-AVCHK NOT = "00"
037800                   ADD 1 TO WS-FILES-MISSING
037900                   MOVE "Y" TO WS-ABORT-SW
038000                   MOVE AVS-BAG-PARENT TO WS-ERR-BAGID
038100                   MOVE AVS-FILE-ID    TO WS-ERR-FILEID
038200                   MOVE "NOFILE"       TO WS-ERR-CODE
038300                   MOVE "STREAMING FILE NOT FOUND IN SPRINGFIELD"
038400                           TO WS-ERR-TEXT
038500                   WRITE AVE-ERRLINE FROM WS-ERR-LINE
038600               END-IF
038700           END-IF
038800
038900* LOOPS BACK FOR THE NEXT SRCOUT ROW.
039000           GO TO P56-VERIFY-LOOP.
039100
039200* IF ANYTHING CAME UP MISSING DURING VERIFICATION, SRCOUT IS
039300* EMPTIED OUT RATHER THAN LEFT HALF-CHECKED FOR AVC002.
039400       P60-VERIFY-DONE.
039500           CLOSE SRCOUT
039600           IF WS-ABORT-RUN
039700               OPEN OUTPUT SRCOUT
039800               CLOSE SRCOUT
039900               GO TO P90-ABORT-RUN
040000           END-IF.
040100
040200* WRITES THE RUN-TOTALS TRAILER LINE AND ENDS CLEAN.
040300       P65-NORMAL-END.
040400           MOVE "RUN TOTALS - VALID    " TO WS-TOT-LABEL
040500           MOVE WS-ROWS-READ    TO WS-TOT-READ
040600           MOVE WS-ROWS-BAD     TO WS-TOT-BAD
040700           MOVE WS-ROWS-VALID   TO WS-TOT-VALID
040800           WRITE AVE-ERRLINE FROM WS-TOTALS-LINE
040900           CLOSE SRCIN ERRLOG
041000           MOVE 0 TO RETURN-CODE
041100           STOP RUN.
041200
041300* GENERAL-PURPOSE EXISTENCE PROBE - BUILDS NOTHING, JUST
041400* OPENS WS-CHECK-PATH AND REPORTS WHAT FS-AVCHK CAME BACK.
041500       P70-TRY-OPEN.
041600           OPEN INPUT AVCHK-FILE
041700           IF FS-AVCHK = "00"
041800               CLOSE AVCHK-FILE
041900           END-IF.
042000       P70-TRY-OPEN-EXIT.
042100           EXIT.
042200
042300       P90-ABORT-RUN.
042400*----------------------------------------------------------------*
042500*  FATAL - DO NOT LET AVC002 PICK UP A PARTIAL OR BAD SRCOUT.     AVS1
042600*----------------------------------------------------------------*
042700           MOVE "RUN TOTALS - ABORTED " TO WS-TOT-LABEL
042800           MOVE WS-ROWS-READ    TO WS-TOT-READ
042900           MOVE WS-ROWS-BAD     TO WS-TOT-BAD
043000           MOVE WS-ROWS-VALID   TO WS-TOT-VALID
043100           WRITE AVE-ERRLINE FROM WS-TOTALS-LINE
043200           DISPLAY "AVS001 - SOURCES LOAD ABORTED, SEE ERRLOG"
043300           CLOSE SRCIN ERRLOG
043400           MOVE 16 TO RETURN-CODE
043500           STOP RUN.
